000100****************************************************************          
000200* BNDBREC.CPY                                                             
000300* RECORD LAYOUT -- BENCHMARK YIELD RECORD (BENCHMARK-YIELD-FILE)          
000400* TEN TENOR BUCKETS, FIXED 17-BYTE LINE-SEQUENTIAL RECORD.                
000500* NOTE: THIS RECORD USES EVERY ONE OF ITS 17 BYTES -- NO FILLER           
000600* PAD IS CARRIED HERE, THE INTERFACE WITH THE FEED THAT BUILDS            
000700* BENCHMARK-YIELD-FILE IS FIXED AT 17 BYTES AND THERE IS NO               
000800* SPARE ROOM TO GIVE ONE. RVM 1984.                                       
000900****************************************************************          
001000*  CHANGE LOG                                                             
001100*  ---------- ---- -------------------------------------------            
001200*  DATE       BY   DESCRIPTION                                            
001300*  ---------- ---- -------------------------------------------            
001400*  1984-02-14 RVM  ORIGINAL LAYOUT.                                       
001500*  1990-03-02 DHT  TABLE WIDENED FROM 6 TO 10 TENOR BUCKETS TO            
001600*                  PICK UP THE 1-MONTH/3-MONTH BILLS -- REQ 5108.         
001700*  1998-10-30 KPL  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD,           
001800*                  NOTHING TO CHANGE. SIGNED OFF PER Y2K-114.             
001900****************************************************************          
002000 01  BMRKYLD-BENCHMARK-YIELD-RECORD.                                      
002100     05  BMRKYLD-TENOR-CODE           PIC X(8).                           
002200     05  BMRKYLD-BENCHMARK-YIELD      PIC 9(3)V9(6).                      
