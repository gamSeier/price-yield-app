000100******************************************************************        
000200* Author: RONALD V. MERCER                                                
000300* Date: 14-02-1984                                                        
000400* Purpose: BOND ANALYTICS BATCH - PRICE/YTM, DURATION, CONVEXITY,         
000500*        : TENOR CLASSIFICATION AND TREASURY SPREAD PER BOND ON           
000600*        : THE INPUT FILE, WITH AN END OF RUN SUMMARY REPORT.             
000700* Tectonics: CODC                                                         
000800******************************************************************        
000900 IDENTIFICATION DIVISION.                                                 
001000******************************************************************        
001100 PROGRAM-ID. BNDCALC.                                                     
001200 AUTHOR. RONALD V. MERCER.                                                
001300 INSTALLATION. CODC BOND DESK.                                            
001400 DATE-WRITTEN. 14-02-1984.                                                
001500 DATE-COMPILED.                                                           
001600 SECURITY. CODC INTERNAL USE ONLY - BOND DESK PRODUCTION LIBRARY.         
001700******************************************************************        
001800*  CHANGE LOG                                                             
001900*  ---------- ---- -------------------------------------------            
002000*  DATE       BY   DESCRIPTION                                            
002100*  ---------- ---- -------------------------------------------            
002200*  1984-02-14 RVM  ORIGINAL BOND CALC BATCH JOB, REPLACES THE             
002300*                  DESK'S HAND-RUN PRICE/YIELD WORKSHEETS.                
002400*  1984-06-01 RVM  ADDED COUPON-FREQ, WAS HARD-CODED SEMI-ANNUAL.         
002500*  1986-11-19 DHT  WIDENED FACE-VALUE FOR MUNI DEAL SIZES.                
002600*  1987-04-08 DHT  REQ 4802 - ADDED BENCHMARK-YIELD-FILE LOOKUP           
002700*                  AND SPREAD-BPS ON THE RESULT RECORD.                   
002800*  1989-01-05 RVM  REQ 4471 - COLLAPSED PRICE-AMT/YIELD-AMT INTO          
002900*                  ONE VALUE-TYPE/VALUE-AMOUNT PAIR.                      
003000*  1991-07-22 CGP  ADDED CCYY/MM/DD REDEFINES ON INPUT DATES.             
003100*  1993-09-14 CGP  REQ 6119 - SPLIT RESULT ERROR MESSAGE WITH A           
003200*                  RULE TAG SO RECON CAN FILTER WITHOUT PARSING           
003300*                  FREE TEXT.                                             
003400*  1996-05-30 PDW  H0001 NEWTON-RAPHSON LOOPED PAST THE DESK'S            
003500*                  PATIENCE ON DEEP-DISCOUNT MUNIS - ADDED THE            
003600*                  1000 ITERATION CAP. REQ 7024.                          
003700*  1998-10-30 KPL  Y2K REVIEW - ALL DATE FIELDS CARRY CENTURY             
003800*                  ALREADY. SIGNED OFF PER Y2K-114.                       
003900*  2003-03-11 PDW  REQ 8180 - ADDED RUN SUMMARY REPORT (R0001,            
004000*                  SUMM-RPT-FILE) SO OPS DOESN'T SCAN THE RESULT          
004100*                  FILE BY HAND.                                          
004200*  2004-08-30 TLR  ADDED WS-FATAL-ERR-CNT FOR A CONSOLE TELL ON           
004300*                  WHETHER Y0001 FIRED THIS RUN.                          
004400*  2006-02-17 TLR  REQ 6455 - WIRED THE DEAD VALUE-TYPE CLASS             
004500*                  TEST INTO F0001, THE UPSI-0 RERUN SWITCHES             
004600*                  INTO A0001/R0001, AND C01 INTO R0001'S FIRST           
004700*                  WRITE.  DROPPED THE DUPLICATE WS-RERUN-                
004800*                  REQUESTED/WS-NORMAL-RUN ITEMS SINCE SPECIAL-           
004900*                  NAMES ALREADY DEFINES THOSE AS CONDITION-              
005000*                  NAMES.  WIDENED PROCEDURE DIVISION COMMENTARY.         
005100******************************************************************        
005200 ENVIRONMENT DIVISION.                                                    
005300******************************************************************        
005400 CONFIGURATION SECTION.                                                   
005500*  C01 DRIVES THE NEW-PAGE ADVANCE ON THE FIRST LINE OF THE RUN           
005600*  SUMMARY REPORT (SEE R0001) SO EACH RUN'S REPORT STARTS ITS OWN         
005700*  PAGE ON THE LINE PRINTER THE WAY THE BOND DESK ARCHIVES THEM.          
005800*  VALID-VALUE-TYPE IS THE 'P'/'Y' CLASS TESTED IN F0001 AGAINST          
005900*  BONDIN-VALUE-TYPE INSTEAD OF A HAND-ROLLED NOT-EQUAL-TO-EITHER         
006000*  CHECK.  UPSI-0 IS THE OPERATOR RERUN SWITCH SET IN THE JCL PARM        
006100*  CARD - SEE A0001 AND R0001 FOR WHERE IT GETS TESTED.                   
006200 SPECIAL-NAMES.                                                           
006300     C01 IS TOP-OF-FORM                                                   
006400     CLASS VALID-VALUE-TYPE IS 'P' THRU 'P', 'Y' THRU 'Y'                 
006500     UPSI-0 ON STATUS IS WS-RERUN-REQUESTED                               
006600     UPSI-0 OFF STATUS IS WS-NORMAL-RUN.                                  
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900*  BOND-INPUT-FILE - ONE LINE PER BOND TO BE PRICED OR YIELDED            
007000*  THIS RUN, READ IN FILE ORDER, NO SORT, NO KEY.                         
007100     SELECT BOND-INPUT-FILE ASSIGN TO BONDIN                              
007200         ORGANIZATION IS LINE SEQUENTIAL                                  
007300         ACCESS MODE IS SEQUENTIAL                                        
007400         FILE STATUS IS WS-BONDIN-STATUS.                                 
007500*                                                                         
007600*  BMRK-YIELD-FILE - THE TEN-BUCKET TREASURY BENCHMARK CURVE FOR          
007700*  THIS RUN, LOADED WHOLE INTO WORKING-STORAGE BY C0001 BEFORE THE        
007800*  FIRST BOND IS READ - SEE THE COPY BNDBTBL TABLE BELOW.                 
007900     SELECT BMRK-YIELD-FILE ASSIGN TO BMRKYLD                             
008000         ORGANIZATION IS LINE SEQUENTIAL                                  
008100         ACCESS MODE IS SEQUENTIAL                                        
008200         FILE STATUS IS WS-BMRKYLD-STATUS.                                
008300*                                                                         
008400*  BOND-RSLT-FILE - ONE RESULT ROW PER INPUT BOND, GOOD OR ERROR,         
008500*  WRITTEN IN INPUT ORDER FOR THE DOWNSTREAM RECON FEED.                  
008600     SELECT BOND-RSLT-FILE ASSIGN TO BONDOUT                              
008700         ORGANIZATION IS LINE SEQUENTIAL                                  
008800         ACCESS MODE IS SEQUENTIAL                                        
008900         FILE STATUS IS WS-BONDOUT-STATUS.                                
009000*                                                                         
009100*  SUMM-RPT-FILE - THE SEVEN-LINE RUN SUMMARY OPS PICKS UP EVERY          
009200*  MORNING INSTEAD OF SCANNING BOND-RSLT-FILE BY HAND. REQ 8180.          
009300     SELECT SUMM-RPT-FILE ASSIGN TO BONDRPT                               
009400         ORGANIZATION IS LINE SEQUENTIAL                                  
009500         ACCESS MODE IS SEQUENTIAL                                        
009600         FILE STATUS IS WS-BONDRPT-STATUS.                                
009700******************************************************************        
009800 DATA DIVISION.                                                           
009900******************************************************************        
010000 FILE SECTION.                                                            
010100*                                                                         
010200*  BOND-INPUT-RECORD LAYOUT LIVES IN BNDIREC - SEE THAT COPYBOOK          
010300*  FOR THE FIELD-BY-FIELD CHANGE HISTORY.                                 
010400 FD  BOND-INPUT-FILE                                                      
010500     RECORDING MODE F.                                                    
010600 COPY BNDIREC.                                                            
010700*                                                                         
010800*  BMRKYLD-BENCHMARK-YIELD-RECORD - ONE LINE PER TENOR BUCKET ON          
010900*  THE FEED, LOADED BY C0001/C0002 BELOW. LAYOUT IN BNDBREC.              
011000 FD  BMRK-YIELD-FILE                                                      
011100     RECORDING MODE F.                                                    
011200 COPY BNDBREC.                                                            
011300*                                                                         
011400*  BONDOUT-BOND-RESULT-RECORD - PRICE/YIELD, DURATION, CONVEXITY,         
011500*  TENOR, SPREAD, AND THE STATUS/ERROR PAIR. LAYOUT IN BNDOREC.           
011600 FD  BOND-RSLT-FILE                                                       
011700     RECORDING MODE F.                                                    
011800 COPY BNDOREC.                                                            
011900*                                                                         
012000*  SUMM-RPT-FILE IS A FLAT 80-BYTE PRINT LINE, SAME AS THE OLD            
012100*  CUSTOMER-INQUIRY REPORT JOBS - THE SEVEN REPORT-LINE 01S THAT          
012200*  GET WRITTEN FROM ARE CARRIED IN WORKING-STORAGE VIA COPY BNDRPT        
012300*  BELOW, NOT HERE ON THE FD.                                             
012400 FD  SUMM-RPT-FILE                                                        
012500     RECORDING MODE F.                                                    
012600 01  RPT-REPORT-LINE              PIC X(80).                              
012700******************************************************************        
012800 WORKING-STORAGE SECTION.                                                 
012900******************************************************************        
013000*    FILE STATUS / SWITCHES                                               
013100******************************************************************        
013200*  ONE 2-BYTE FILE STATUS PER SELECT ABOVE, TESTED AFTER EVERY            
013300*  OPEN/READ/WRITE/CLOSE ON THAT FILE. '00' IS NORMAL, '10' IS            
013400*  EOF ON A READ, ANYTHING ELSE DROPS INTO Y0001-ERR-HANDLING.            
013500 01  WS-FILE-STATUSES.                                                    
013600     05  WS-BONDIN-STATUS        PIC X(02) VALUE SPACES.                  
013700     05  WS-BMRKYLD-STATUS       PIC X(02) VALUE SPACES.                  
013800     05  WS-BONDOUT-STATUS       PIC X(02) VALUE SPACES.                  
013900     05  WS-BONDRPT-STATUS       PIC X(02) VALUE SPACES.                  
014000*                                                                         
014100*  EOF AND RECORD-VALID SWITCHES, EACH WITH ITS OWN 88 SO THE             
014200*  PROCEDURE DIVISION TESTS READ AS PLAIN ENGLISH (WS-BOND-EOF,           
014300*  WS-RECORD-VALID, WS-BMRK-FOUND) INSTEAD OF A LITERAL 'Y'/'N'           
014400*  COMPARE AT EVERY CALL SITE.                                            
014500 01  WS-SWITCHES.                                                         
014600     05  WS-BOND-EOF-SW          PIC X(01) VALUE 'N'.                     
014700         88  WS-BOND-EOF                    VALUE 'Y'.                    
014800     05  WS-BMRK-EOF-SW          PIC X(01) VALUE 'N'.                     
014900         88  WS-BMRK-EOF                    VALUE 'Y'.                    
015000     05  WS-VALID-SW             PIC X(01) VALUE 'Y'.                     
015100         88  WS-RECORD-VALID                VALUE 'Y'.                    
015200         88  WS-RECORD-INVALID              VALUE 'N'.                    
015300     05  WS-BMRK-FOUND-SW        PIC X(01) VALUE 'N'.                     
015400         88  WS-BMRK-FOUND                  VALUE 'Y'.                    
015500*                                                                         
015600 01  WS-ERR-FIELDS.                                                       
015700*  REQ 6119 -- WS-ERR-DETAIL CARRIES THE SAME TAG+TEXT SPLIT AS           
015800*  THE ERROR-DETAIL-X REDEFINES ON THE OUTPUT RECORD (SEE                 
015900*  BNDOREC.CPY) SO THE RULE TAG SET BY F0001/H0001 BELOW RIDES            
016000*  STRAIGHT THROUGH ON THE MOVE TO BONDOUT-ERROR-MESSAGE IN               
016100*  P0001 -- NO UNSTRING NEEDED ON EITHER END. CGP 1993.                   
016200     05  WS-ERR-DETAIL.                                                   
016300         10  WS-ERR-RULE-TAG     PIC X(10) VALUE SPACES.                  
016400         10  WS-ERR-TEXT         PIC X(30) VALUE SPACES.                  
016500     05  WS-ERR-MSG REDEFINES WS-ERR-DETAIL PIC X(40).                    
016600     05  WS-ERR-CDE              PIC X(02) VALUE SPACES.                  
016700     05  WS-ERR-PROC             PIC X(20) VALUE SPACES.                  
016800*                                                                         
016900*  READ/WRITE COUNTS DISPLAYED AT END OF RUN FROM A0001 AND ALSO          
017000*  FED ONTO THE SUMMARY REPORT (WS-TOT-READ ETC. BELOW ARE A              
017100*  SEPARATE GROUP - THESE TWO ARE JUST THE RAW I/O TALLY).                
017200 01  WS-COUNTERS.                                                         
017300     05  WS-READ-RECORD          PIC S9(07) COMP VALUE ZERO.              
017400     05  WS-WRITE-RECORD         PIC S9(07) COMP VALUE ZERO.              
017500*                                                                         
017600*  STANDALONE FATAL-ERROR TALLY -- KEPT ITS OWN 77-LEVEL THE SAME         
017700*  WAY THE OLD BALANCE JOB KEPT WS-STATUS, NOT FOLDED INTO THE            
017800*  WS-COUNTERS GROUP ABOVE.  BUMPED ONCE PER CALL INTO                    
017900*  Y0001-ERR-HANDLING, DISPLAYED AT END OF RUN SO OPS CAN TELL AT         
018000*  A GLANCE WHETHER THE JOB FELL BACK ON THE ERROR PATH AT ALL.           
018100 77  WS-FATAL-ERR-CNT            PIC S9(03) COMP VALUE ZERO.              
018200******************************************************************        
018300*    RUN-DATE WORK AREA                                                   
018400******************************************************************        
018500 01  WS-DATE-WORK.                                                        
018600     05  WS-CURRENT-DATE         PIC 9(06).                               
018700     05  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.                     
018800         10  WS-CUR-YY           PIC 9(02).                               
018900         10  WS-CUR-MM           PIC 9(02).                               
019000         10  WS-CUR-DD           PIC 9(02).                               
019100     05  WS-CURRENT-TIME         PIC 9(08).                               
019200     05  WS-CURRENT-CCYYMMDD     PIC 9(08).                               
019300     05  WS-CURRENT-CCYYMMDD-X REDEFINES WS-CURRENT-CCYYMMDD.             
019400         10  WS-CUR-CCYY         PIC 9(04).                               
019500         10  WS-CUR-CCMM         PIC 9(02).                               
019600         10  WS-CUR-CCDD         PIC 9(02).                               
019700*  Y2K WINDOW - 00 THRU 49 IS 20XX, 50 THRU 99 IS 19XX. KPL 1998.         
019800     05  WS-CENTURY-WINDOW       PIC 9(02) VALUE 50.                      
019900******************************************************************        
020000*    BOND ANALYTICS ENGINE - COMPUTATION FIELDS                           
020100******************************************************************        
020200 01  WS-COMPUTE-FIELDS.                                                   
020300*  WS-N-PERIODS IS THE COUPON-PERIOD COUNT S0001 DERIVES FOR              
020400*  G0001/H0001; WS-N-PERIODS-YR IS THE SEPARATE PER-YEAR PERIOD           
020500*  COUNT I0001/K0001 DERIVE OFF WS-YEARS-BETWEEN - THE TWO ARE NOT        
020600*  ALWAYS THE SAME NUMBER AND ARE NOT INTERCHANGEABLE.                    
020700     05  WS-N-PERIODS            PIC S9(05) COMP VALUE ZERO.              
020800     05  WS-PERIODS-PER-YR       PIC S9(03) COMP VALUE ZERO.              
020900     05  WS-PERIOD-SUB           PIC S9(05) COMP VALUE ZERO.              
021000     05  WS-MONTHS-BETWEEN       PIC S9(05) COMP VALUE ZERO.              
021100     05  WS-YEARS-BETWEEN        PIC S9(05) COMP VALUE ZERO.              
021200     05  WS-DAYS-BETWEEN         PIC S9(07) COMP VALUE ZERO.              
021300*  WS-JULIAN-SETL/WS-JULIAN-MAT ARE THE TWO JULIAN DAY NUMBERS            
021400*  S0002 SUBTRACTS TO GET WS-DAYS-BETWEEN - SEE S0003 FOR HOW             
021500*  EACH ONE GETS BUILT.                                                   
021600     05  WS-JULIAN-SETL          PIC S9(09) COMP VALUE ZERO.              
021700     05  WS-JULIAN-MAT           PIC S9(09) COMP VALUE ZERO.              
021800*  WORK FIELDS FOR S0003'S CIVIL-TO-JULIAN FORMULA - ONE DATE AT A        
021900*  TIME PASSES THROUGH THESE, SETTLEMENT FIRST, THEN MATURITY.            
022000     05  WS-JUL-ADJ-YEAR         PIC S9(07) COMP VALUE ZERO.              
022100     05  WS-JUL-ADJ-MONTH        PIC S9(05) COMP VALUE ZERO.              
022200     05  WS-JUL-CCYY             PIC S9(04) COMP VALUE ZERO.              
022300     05  WS-JUL-MM               PIC S9(02) COMP VALUE ZERO.              
022400     05  WS-JUL-DD               PIC S9(02) COMP VALUE ZERO.              
022500     05  WS-JUL-RESULT           PIC S9(09) COMP VALUE ZERO.              
022600*  EACH TERM OF S0003'S FORMULA IN ITS OWN FIELD SO THE DIVIDE-           
022700*  AND-TRUNCATE HAPPENS ON EXACTLY THE STEP THE FORMULA CALLS             
022800*  FOR, NOT ON SOME COMBINED EXPRESSION THE COMPILER RE-ORDERS.           
022900     05  WS-JUL-TERM-A           PIC S9(07) COMP VALUE ZERO.              
023000     05  WS-JUL-TERM-B           PIC S9(07) COMP VALUE ZERO.              
023100     05  WS-JUL-TERM-C           PIC S9(07) COMP VALUE ZERO.              
023200     05  WS-JUL-TERM-D           PIC S9(07) COMP VALUE ZERO.              
023300     05  WS-N-PERIODS-YR         PIC S9(05) COMP VALUE ZERO.              
023400     05  WS-YEARS-FRACTIONAL     PIC S9(03)V9(06) COMP-3.                 
023500         VALUE ZERO.                                                      
023600     05  WS-COUPON-AMT           PIC S9(09)V9(06) COMP-3.                 
023700         VALUE ZERO.                                                      
023800     05  WS-PERIODIC-RATE        PIC S9(03)V9(06) COMP-3.                 
023900         VALUE ZERO.                                                      
024000     05  WS-DISCOUNT-FACTOR      PIC S9(03)V9(09) COMP-3.                 
024100         VALUE ZERO.                                                      
024200     05  WS-PRICE-CALC           PIC S9(09)V9(06) COMP-3.                 
024300         VALUE ZERO.                                                      
024400*  H0001'S NEWTON-RAPHSON WORK FIELDS - WS-YTM-PERIODIC IS THE            
024500*  CURRENT GUESS AT THE PERIODIC RATE, WS-YTM-DERIV IS THE                
024600*  DERIVATIVE OF THE PRICE FUNCTION AT THAT GUESS, WS-YTM-STEP IS         
024700*  THE NEXT ADJUSTMENT TO THE GUESS.                                      
024800     05  WS-YTM-PERIODIC         PIC S9(03)V9(09) COMP-3.                 
024900         VALUE ZERO.                                                      
025000     05  WS-YTM-DERIV            PIC S9(11)V9(06) COMP-3.                 
025100         VALUE ZERO.                                                      
025200     05  WS-YTM-STEP             PIC S9(03)V9(09) COMP-3.                 
025300         VALUE ZERO.                                                      
025400     05  WS-YTM-STEP-ABS         PIC S9(03)V9(09) COMP-3.                 
025500         VALUE ZERO.                                                      
025600     05  WS-YTM-ITER-CNT         PIC S9(05) COMP VALUE ZERO.              
025700     05  WS-YTM-CONVERGED-SW     PIC X(01) VALUE 'N'.                     
025800         88  WS-YTM-CONVERGED               VALUE 'Y'.                    
025900     05  WS-DISC-TERM            PIC S9(03)V9(09) COMP-3.                 
026000         VALUE ZERO.                                                      
026100*  I0001/I0002'S MACAULAY DURATION ACCUMULATORS - WEIGHTED PV ON          
026200*  TOP, PLAIN PV UNDERNEATH.                                              
026300     05  WS-WEIGHTED-SUM         PIC S9(11)V9(06) COMP-3.                 
026400         VALUE ZERO.                                                      
026500     05  WS-PV-SUM               PIC S9(11)V9(06) COMP-3.                 
026600         VALUE ZERO.                                                      
026700*  K0001/K0002'S CONVEXITY ACCUMULATORS.                                  
026800     05  WS-CONVEXITY-SUM        PIC S9(11)V9(09) COMP-3.                 
026900         VALUE ZERO.                                                      
027000     05  WS-CONVEXITY-WORK       PIC S9(11)V9(09) COMP-3.                 
027100         VALUE ZERO.                                                      
027200     05  WS-TENOR-DAYS-DEC       PIC S9(07)V9(02) COMP-3.                 
027300         VALUE ZERO.                                                      
027400     05  WS-SPREAD-WORK          PIC S9(07)V9(02) COMP-3.                 
027500         VALUE ZERO.                                                      
027600******************************************************************        
027700*    RUN TOTALS FOR THE SUMMARY REPORT                                    
027800******************************************************************        
027900 01  WS-RUN-TOTALS.                                                       
028000     05  WS-TOT-READ             PIC S9(07) COMP VALUE ZERO.              
028100     05  WS-TOT-OK               PIC S9(07) COMP VALUE ZERO.              
028200     05  WS-TOT-ERROR            PIC S9(07) COMP VALUE ZERO.              
028300     05  WS-TOT-PRICE            PIC S9(13)V99 COMP-3 VALUE ZERO.         
028400     05  WS-TOT-SPREAD-BPS       PIC S9(09) COMP-3 VALUE ZERO.            
028500******************************************************************        
028600*    BENCHMARK YIELD TABLE (LOADED BY C0001 AT START OF RUN)              
028700******************************************************************        
028800 COPY BNDBTBL.                                                            
028900******************************************************************        
029000*    SUMMARY REPORT PRINT LINES (WRITE ... FROM THESE)                    
029100******************************************************************        
029200 COPY BNDRPT.                                                             
029300                                                                          
029400******************************************************************        
029500 PROCEDURE DIVISION.                                                      
029600******************************************************************        
029700*----------------------------------------------------------------*        
029800 A0001-MAIN.                                                              
029900*----------------------------------------------------------------*        
030000*  TOP OF THE JOB.  OPEN THE FOUR FILES, STAMP THE RUN DATE, LOAD         
030100*  THE BENCHMARK TABLE, THEN READ/PROCESS/WRITE ONE BOND AT A TIME        
030200*  UNTIL BOND-INPUT-FILE HITS EOF.  EVERYTHING BELOW THIS                 
030300*  PARAGRAPH DOWN TO Z0001 IS PERFORMED FROM HERE, DIRECTLY OR            
030400*  INDIRECTLY THROUGH E0001.                                              
030500     PERFORM B0001-OPEN-FILES     THRU B0001-EX.                          
030600                                                                          
030700*  OPERATOR SETS UPSI-0 ON IN THE JCL PARM CARD WHEN THIS RUN IS A        
030800*  RERUN OF AN EARLIER ABEND OR A BAD BENCHMARK FEED, NOT A FRESH         
030900*  OVERNIGHT RUN.  WS-RERUN-REQUESTED/WS-NORMAL-RUN ARE THE               
031000*  CONDITION-NAMES SPECIAL-NAMES DEFINES OFF UPSI-0 ABOVE - THERE         
031100*  IS NO SEPARATE WORKING-STORAGE FIELD BEHIND THEM.  R0001 TAGS          
031200*  THE SUMMARY REPORT TITLE LINE SO OPS FILING THE REPORT CAN TELL        
031300*  A RERUN FROM A FRESH RUN WITHOUT DIGGING UP THE JOB LOG. TLR           
031400*  2006, REQ 6455.                                                        
031500     IF WS-RERUN-REQUESTED                                                
031600        DISPLAY 'BNDCALC - UPSI-0 ON, THIS RUN IS A RERUN'                
031700     END-IF.                                                              
031800                                                                          
031900*  RUN-DATE STAMP FOR THE SUMMARY REPORT HEADING.  WS-CUR-YY IS           
032000*  ONLY 2 DIGITS OFF ACCEPT FROM DATE, SO WE WINDOW IT THROUGH            
032100*  WS-CENTURY-WINDOW BEFORE BUILDING THE FULL CCYYMMDD FIELD THAT         
032200*  GETS MOVED ONTO RPT-RD-CCYYMMDD IN R0001 BELOW.                        
032300     ACCEPT WS-CURRENT-DATE FROM DATE.                                    
032400     IF WS-CUR-YY < WS-CENTURY-WINDOW                                     
032500        COMPUTE WS-CUR-CCYY = 2000 + WS-CUR-YY                            
032600     ELSE                                                                 
032700        COMPUTE WS-CUR-CCYY = 1900 + WS-CUR-YY                            
032800     END-IF.                                                              
032900     MOVE WS-CUR-MM TO WS-CUR-CCMM.                                       
033000     MOVE WS-CUR-DD TO WS-CUR-CCDD.                                       
033100                                                                          
033200*  BENCHMARK-YIELD-FILE IS A SMALL, WHOLE-FILE TABLE LOAD DONE            
033300*  ONCE UP FRONT -- NOT REREAD PER BOND -- SO M0001'S LOOKUP BELOW        
033400*  IS A CHEAP IN-MEMORY SCAN INSTEAD OF A FILE READ PER BOND ON           
033500*  THE INPUT FILE.                                                        
033600     PERFORM C0001-LOAD-BMRK-TABLE THRU C0001-EX.                         
033700                                                                          
033800*  PRIMING READ, THEN THE MAIN PROCESS LOOP.  D0001 IS PERFORMED A        
033900*  SECOND TIME AT THE BOTTOM OF E0001 FOR EACH BOND PROCESSED,            
034000*  SAME READ-AHEAD SHAPE AS EVERY OTHER SEQUENTIAL JOB IN THIS            
034100*  SHOP.                                                                  
034200     PERFORM D0001-READ-BOND-INPUT THRU D0001-EX.                         
034300     PERFORM E0001-PROCESS-BOND    THRU E0001-EX                          
034400        UNTIL WS-BOND-EOF.                                                
034500                                                                          
034600     PERFORM R0001-WRITE-SUMMARY-REPORT THRU R0001-EX.                    
034700                                                                          
034800*  CONSOLE TELL FOR THE NIGHT SHIFT -- REQ 8180/TLR 2004, SEE THE         
034900*  CHANGE LOG.  THE SAME THREE COUNTS END UP ON THE SUMMARY REPORT        
035000*  BUT OPS WATCHES THE CONSOLE WHILE THE JOB IS STILL RUNNING.            
035100     DISPLAY 'TOTAL NUMBER OF RECORDS READ.: ' WS-READ-RECORD.            
035200     DISPLAY 'TOTAL NUMBER OF RECORDS WRITE: ' WS-WRITE-RECORD.           
035300     DISPLAY 'TOTAL NUMBER OF FATAL ERRORS.: ' WS-FATAL-ERR-CNT.          
035400                                                                          
035500     PERFORM Z0001-CLOSE-FILES    THRU Z0001-EX.                          
035600                                                                          
035700 A0001-MAIN-EX.                                                           
035800     EXIT.                                                                
035900*----------------------------------------------------------------*        
036000 B0001-OPEN-FILES.                                                        
036100*----------------------------------------------------------------*        
036200*  OPEN ALL FOUR FILES FOR THE RUN BEFORE ANYTHING ELSE HAPPENS.          
036300*  ANY NON-ZERO FILE STATUS ON ANY OF THE FOUR DROPS STRAIGHT             
036400*  INTO Y0001-ERR-HANDLING, WHICH CLOSES WHATEVER DID OPEN                
036500*  SUCCESSFULLY AND ENDS THE RUN - THIS SHOP NEVER TRIES TO LIMP          
036600*  A BATCH JOB ALONG ON A BAD OPEN.  SAME FOUR-BLOCK SHAPE                
036700*  REPEATS FOR EACH FILE, ONE OPEN AND ONE STATUS CHECK, SO A             
036800*  MAINTAINER ADDING A FIFTH FILE SOMEDAY HAS A PATTERN TO COPY.          
036900*                                                                         
037000*  BOND-INPUT-FILE - THE DESK'S DAILY FEED OF BONDS TO PRICE OR           
037100*  YIELD, ONE BONDIN-BOND-INPUT-RECORD PER BOND.                          
037200     OPEN INPUT  BOND-INPUT-FILE.                                         
037300     IF WS-BONDIN-STATUS NOT EQUAL ZEROES                                 
037400        MOVE 'ERROR OPENING FILE BOND-INPUT-FILE' TO WS-ERR-MSG           
037500        MOVE WS-BONDIN-STATUS      TO WS-ERR-CDE                          
037600        MOVE 'B0001-OPEN-FILES'    TO WS-ERR-PROC                         
037700        PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                        
037800     END-IF.                                                              
037900*                                                                         
038000*  BMRK-YIELD-FILE - THE TEN-BUCKET TREASURY BENCHMARK CURVE,             
038100*  LOADED WHOLESALE BY C0001 BELOW BEFORE ANY BOND IS PROCESSED.          
038200     OPEN INPUT  BMRK-YIELD-FILE.                                         
038300     IF WS-BMRKYLD-STATUS NOT EQUAL ZEROES                                
038400        MOVE 'ERROR OPENING FILE BMRK-YIELD-FILE' TO WS-ERR-MSG           
038500        MOVE WS-BMRKYLD-STATUS     TO WS-ERR-CDE                          
038600        MOVE 'B0001-OPEN-FILES'    TO WS-ERR-PROC                         
038700        PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                        
038800     END-IF.                                                              
038900*                                                                         
039000*  BOND-RSLT-FILE - ONE BONDOUT-BOND-RESULT-RECORD PER BOND READ,         
039100*  GOOD OR BAD, WRITTEN BY O0001 OR P0001 BELOW.                          
039200     OPEN OUTPUT BOND-RSLT-FILE.                                          
039300     IF WS-BONDOUT-STATUS NOT EQUAL ZEROES                                
039400        MOVE 'ERROR OPENING FILE BOND-RSLT-FILE' TO WS-ERR-MSG            
039500        MOVE WS-BONDOUT-STATUS     TO WS-ERR-CDE                          
039600        MOVE 'B0001-OPEN-FILES'    TO WS-ERR-PROC                         
039700        PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                        
039800     END-IF.                                                              
039900*                                                                         
040000*  SUMM-RPT-FILE - THE SEVEN-LINE RUN SUMMARY R0001 WRITES ONCE           
040100*  AT THE END OF THE RUN.                                                 
040200     OPEN OUTPUT SUMM-RPT-FILE.                                           
040300     IF WS-BONDRPT-STATUS NOT EQUAL ZEROES                                
040400        MOVE 'ERROR OPENING FILE SUMM-RPT-FILE' TO WS-ERR-MSG             
040500        MOVE WS-BONDRPT-STATUS     TO WS-ERR-CDE                          
040600        MOVE 'B0001-OPEN-FILES'    TO WS-ERR-PROC                         
040700        PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                        
040800     END-IF.                                                              
040900                                                                          
041000 B0001-EX.                                                                
041100     EXIT.                                                                
041200*----------------------------------------------------------------*        
041300 C0001-LOAD-BMRK-TABLE.                                                   
041400*----------------------------------------------------------------*        
041500*  READS BMRK-YIELD-FILE FROM TOP TO EOF, ONE ENTRY PER TENOR             
041600*  BUCKET, INTO THE BMRKYLD-TBL ARRAY CARRIED IN BNDBTBL COPYBOOK.        
041700*  BMRKYLD-TBL-IDX IS A PLAIN COMP SUBSCRIPT, NOT AN INDEXED-BY --        
041800*  SEE THE 2004-09-13 CHANGE LOG ENTRY ON BNDBTBL ITSELF, THIS            
041900*  SHOP NEVER USED INDEXED-BY ON ANY TABLE IN THE ORIGINAL SYSTEM         
042000*  AND WE KEPT IT THAT WAY HERE.  M0001 BELOW SCANS THIS SAME             
042100*  TABLE BY TENOR-CODE FOR EVERY BOND PROCESSED.                          
042200     MOVE ZERO TO BMRKYLD-TBL-IDX.                                        
042300     PERFORM C0002-LOAD-ONE-ENTRY THRU C0002-EX                           
042400        UNTIL WS-BMRK-EOF                                                 
042500           OR BMRKYLD-TBL-IDX = BMRKYLD-TBL-MAX.                          
042600                                                                          
042700 C0001-EX.                                                                
042800     EXIT.                                                                
042900*----------------------------------------------------------------*        
043000 C0002-LOAD-ONE-ENTRY.                                                    
043100*----------------------------------------------------------------*        
043200*  ONE READ, ONE TABLE SLOT.  A READ ERROR OTHER THAN EOF (10) IS         
043300*  FATAL -- A SHORT OR GARBLED BENCHMARK FEED MEANS EVERY SPREAD          
043400*  COMPUTED DOWNSTREAM IN N0001 WOULD BE WRONG, SO THIS SHOP WOULD        
043500*  RATHER ABEND THAN PRINT A REPORT NOBODY CAN TRUST.  NORMAL EOF         
043600*  (STATUS 10) IS NOT AN ERROR HERE, IT IS JUST THE SIGNAL THAT           
043700*  THE TABLE IS FULLY LOADED AND C0001'S PERFORM ABOVE SHOULD             
043800*  STOP.                                                                  
043900     READ BMRK-YIELD-FILE                                                 
044000        AT END                                                            
044100           SET WS-BMRK-EOF TO TRUE                                        
044200     END-READ.                                                            
044300     IF NOT WS-BMRK-EOF                                                   
044400        IF WS-BMRKYLD-STATUS NOT EQUAL '00' AND '10'                      
044500           MOVE 'ERROR READING FILE BMRK-YIELD-FILE' TO WS-ERR-MSG        
044600           MOVE WS-BMRKYLD-STATUS   TO WS-ERR-CDE                         
044700           MOVE 'C0002-LOAD-ONE-ENTRY' TO WS-ERR-PROC                     
044800           PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                     
044900        END-IF                                                            
045000*  TABLE SLOT IS ONLY TAKEN ON A GOOD READ -- THE EOF RECORD              
045100*  ITSELF NEVER CONSUMES A SLOT.                                          
045200        ADD 1 TO BMRKYLD-TBL-IDX                                          
045300        MOVE BMRKYLD-TENOR-CODE                                           
045400                       TO BMRKYLD-TBL-TENOR-CODE (BMRKYLD-TBL-IDX)        
045500        MOVE BMRKYLD-BENCHMARK-YIELD                                      
045600                       TO BMRKYLD-TBL-YIELD (BMRKYLD-TBL-IDX)             
045700     END-IF.                                                              
045800                                                                          
045900 C0002-EX.                                                                
046000     EXIT.                                                                
046100*----------------------------------------------------------------*        
046200 D0001-READ-BOND-INPUT.                                                   
046300*----------------------------------------------------------------*        
046400*  ONE RECORD OFF BOND-INPUT-FILE.  THIS PARAGRAPH RUNS ONCE AS           
046500*  THE PRIMING READ OUT OF A0001, THEN AGAIN EVERY TIME E0001             
046600*  FINISHES A BOND -- THE READ-AHEAD SHAPE IS THE SAME ON EVERY           
046700*  SEQUENTIAL JOB THIS SHOP HAS EVER RUN.  WS-READ-RECORD COUNTS          
046800*  EVERY RECORD SEEN, GOOD OR BAD, FOR THE SUMMARY REPORT.  NO            
046900*  COUNT IS TAKEN ON THE EOF READ ITSELF, ONLY ON A RECORD                
047000*  ACTUALLY DELIVERED.                                                    
047100     READ BOND-INPUT-FILE                                                 
047200        AT END                                                            
047300           SET WS-BOND-EOF TO TRUE                                        
047400     END-READ.                                                            
047500     IF NOT WS-BOND-EOF                                                   
047600        IF WS-BONDIN-STATUS NOT EQUAL '00'                                
047700           MOVE 'ERROR READING FILE BOND-INPUT-FILE' TO WS-ERR-MSG        
047800           MOVE WS-BONDIN-STATUS    TO WS-ERR-CDE                         
047900           MOVE 'D0001-READ-BOND-INPUT' TO WS-ERR-PROC                    
048000           PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                     
048100        END-IF                                                            
048200        ADD 1 TO WS-READ-RECORD                                           
048300     END-IF.                                                              
048400                                                                          
048500 D0001-EX.                                                                
048600     EXIT.                                                                
048700*----------------------------------------------------------------*        
048800 E0001-PROCESS-BOND.                                                      
048900*----------------------------------------------------------------*        
049000*  ONE PASS OF THE MAIN LOOP FOR ONE BOND-INPUT-RECORD.  MOVES THE        
049100*  BOND-ID ACROSS AND PRESETS THE RESULT RECORD TO STATUS O (OK)          
049200*  BEFORE VALIDATING -- P0001 BELOW FLIPS STATUS-CODE TO E AND            
049300*  MOVES THE ERROR TEXT IN IF F0001 FAILED THE RECORD.  A GOOD            
049400*  RECORD RUNS THE DATE-SPAN MATH ONCE (S0001) SINCE BOTH PRICE-          
049500*  FROM-YTM AND DURATION/CONVEXITY NEED WS-N-PERIODS, THEN GOES TO        
049600*  WHICHEVER OF H0001/G0001 COMPUTES THE HALF OF THE PRICE/YIELD          
049700*  PAIR THE FEED DID NOT SUPPLY, THEN ON TO DURATION, CONVEXITY,          
049800*  TENOR-BUCKET AND SPREAD-BPS IN SEQUENCE.                               
049900     MOVE BONDIN-BOND-ID    TO BONDOUT-BOND-ID.                           
050000     INITIALIZE BONDOUT-PRICE BONDOUT-YIELD-TO-MATURITY                   
050100        BONDOUT-MACAULAY-DURATION BONDOUT-MODIFIED-DURATION               
050200        BONDOUT-CONVEXITY BONDOUT-TENOR-CODE                              
050300        BONDOUT-TREASURY-YIELD BONDOUT-SPREAD-BPS.                        
050400     MOVE 'O'    TO BONDOUT-STATUS-CODE.                                  
050500     MOVE SPACES TO BONDOUT-ERROR-MESSAGE.                                
050600                                                                          
050700     PERFORM F0001-VALIDATE-BOND THRU F0001-EX.                           
050800                                                                          
050900*  BONDIN-TYPE-IS-PRICE MEANS THE FEED GAVE US A PRICE AND WANTS          
051000*  YTM-SOLVE (H0001) BACK; OTHERWISE THE FEED GAVE US A YIELD AND         
051100*  WANTS PRICE-DCF (G0001) BACK.  EITHER WAY THE OTHER HALF OF THE        
051200*  PAIR ENDS UP ON THE RESULT RECORD.                                     
051300     IF WS-RECORD-VALID                                                   
051400        PERFORM S0001-COMPUTE-DATE-SPANS THRU S0001-EX                    
051500        IF BONDIN-TYPE-IS-PRICE                                           
051600           PERFORM H0001-COMPUTE-YTM-FROM-PRICE THRU H0001-EX             
051700        ELSE                                                              
051800           PERFORM G0001-COMPUTE-PRICE-FROM-YTM THRU G0001-EX             
051900        END-IF                                                            
052000     END-IF.                                                              
052100                                                                          
052200*  DURATION/CONVEXITY/TENOR/SPREAD ALL NEED A SETTLED PRICE AND           
052300*  YIELD ON THE RESULT RECORD, SO THEY RUN AFTER THE BRANCH ABOVE         
052400*  REGARDLESS OF WHICH SIDE OF IT WAS TAKEN.  A RECORD THAT FAILED        
052500*  F0001 SKIPS ALL OF THIS AND GOES STRAIGHT TO P0001.                    
052600     IF WS-RECORD-VALID                                                   
052700        PERFORM I0001-COMPUTE-MAC-DURATION  THRU I0001-EX                 
052800        PERFORM J0001-COMPUTE-MOD-DURATION  THRU J0001-EX                 
052900        PERFORM K0001-COMPUTE-CONVEXITY     THRU K0001-EX                 
053000        PERFORM L0001-CLASSIFY-TENOR        THRU L0001-EX                 
053100        PERFORM M0001-LOOKUP-BMRK-YIELD     THRU M0001-EX                 
053200        PERFORM N0001-COMPUTE-SPREAD-BPS    THRU N0001-EX                 
053300        PERFORM O0001-WRITE-BOND-RESULT     THRU O0001-EX                 
053400     ELSE                                                                 
053500        PERFORM P0001-WRITE-ERROR-RESULT    THRU P0001-EX                 
053600     END-IF.                                                              
053700                                                                          
053800     PERFORM Q0001-ACCUMULATE-TOTALS THRU Q0001-EX.                       
053900     PERFORM D0001-READ-BOND-INPUT   THRU D0001-EX.                       
054000                                                                          
054100 E0001-EX.                                                                
054200     EXIT.                                                                
054300*----------------------------------------------------------------*        
054400 F0001-VALIDATE-BOND.                                                     
054500*----------------------------------------------------------------*        
054600*  REQ 6119 -- EACH FAILED CHECK BELOW SETS ITS OWN RULE TAG ON           
054700*  WS-ERR-RULE-TAG, NOT JUST FREE TEXT, SO RECON CAN FILTER ON THE        
054800*  TAG WITHOUT PARSING WS-ERR-TEXT. CGP 1993.  FIVE EDITS, FIRST          
054900*  ONE TO FAIL WINS -- THIS SHOP HAS NEVER ACCUMULATED MULTIPLE           
055000*  ERRORS ON ONE RECORD, RECON HAS NEVER ASKED FOR MORE THAN ONE          
055100*  TAG PER BAD RECORD.                                                    
055200     MOVE 'Y'    TO WS-VALID-SW.                                          
055300     MOVE SPACES TO WS-ERR-DETAIL.                                        
055400                                                                          
055500     EVALUATE TRUE                                                        
055600        WHEN BONDIN-FACE-VALUE NOT > ZERO                                 
055700           MOVE 'N' TO WS-VALID-SW                                        
055800           MOVE 'VAL-FACEVL' TO WS-ERR-RULE-TAG                           
055900           MOVE 'FACE VALUE MUST BE > ZERO'                               
056000                TO WS-ERR-TEXT                                            
056100        WHEN BONDIN-COUPON-FREQ NOT = 1 AND                               
056200             BONDIN-COUPON-FREQ NOT = 2 AND                               
056300             BONDIN-COUPON-FREQ NOT = 4 AND                               
056400             BONDIN-COUPON-FREQ NOT = 12                                  
056500           MOVE 'N' TO WS-VALID-SW                                        
056600           MOVE 'VAL-CPNFRQ' TO WS-ERR-RULE-TAG                           
056700           MOVE 'COUPON FREQ MUST BE 1,2,4,12'                            
056800                TO WS-ERR-TEXT                                            
056900*  SETTLEMENT ON OR BEFORE MATURITY IS FINE -- A ZERO-COUPON              
057000*  SAME-DAY TRADE IS A REAL DESK SCENARIO, THIS EDIT ONLY CATCHES         
057100*  SETTLEMENT STRICTLY AFTER MATURITY.                                    
057200        WHEN BONDIN-SETTLEMENT-DATE > BONDIN-MATURITY-DATE                
057300           MOVE 'N' TO WS-VALID-SW                                        
057400           MOVE 'VAL-SETLMT' TO WS-ERR-RULE-TAG                           
057500           MOVE 'SETTLEMENT AFTER MATURITY'                               
057600                TO WS-ERR-TEXT                                            
057700        WHEN BONDIN-VALUE-AMOUNT NOT > ZERO                               
057800           MOVE 'N' TO WS-VALID-SW                                        
057900           MOVE 'VAL-VALAMT' TO WS-ERR-RULE-TAG                           
058000           MOVE 'VALUE AMOUNT MUST BE > ZERO'                             
058100                TO WS-ERR-TEXT                                            
058200*  VAL-VALTYP TESTS THE CLASS CONDITION-NAME VALID-VALUE-TYPE             
058300*  DECLARED IN SPECIAL-NAMES ABOVE ('P' THRU 'P', 'Y' THRU 'Y')           
058400*  INSTEAD OF A PAIR OF NOT-= COMPARES -- SAME RESULT, AND IT             
058500*  GIVES THE CLASS CLAUSE THE JOB IT WAS PUT THERE TO DO.  TLR            
058600*  2006, REQ 6455.                                                        
058700        WHEN BONDIN-VALUE-TYPE IS NOT VALID-VALUE-TYPE                    
058800           MOVE 'N' TO WS-VALID-SW                                        
058900           MOVE 'VAL-VALTYP' TO WS-ERR-RULE-TAG                           
059000           MOVE 'VALUE TYPE MUST BE P OR Y'                               
059100                TO WS-ERR-TEXT                                            
059200     END-EVALUATE.                                                        
059300                                                                          
059400 F0001-EX.                                                                
059500     EXIT.                                                                
059600*----------------------------------------------------------------*        
059700 G0001-COMPUTE-PRICE-FROM-YTM.                                            
059800*----------------------------------------------------------------*        
059900*  RULE PRICE-DCF - PRICE FROM YTM, DISCOUNTED CASH FLOW.  ONLY           
060000*  RUN WHEN THE INPUT RECORD IS NOT BONDIN-TYPE-IS-PRICE, I.E. THE        
060100*  FEED GAVE US THE YIELD IN BONDIN-VALUE-AMOUNT AND WANTS THE            
060200*  PRICE BACK.  WS-COUPON-AMT IS THE LEVEL COUPON CASH FLOW PER           
060300*  PERIOD; WS-DISCOUNT-FACTOR IS THE SINGLE DISCOUNT FACTOR AT            
060400*  MATURITY (WS-N-PERIODS PERIODS OUT) USED TO PV BOTH THE COUPON         
060500*  ANNUITY AND THE FACE-VALUE REPAYMENT IN ONE COMPUTE BELOW.             
060600*  THE FIRST MOVE BELOW PARKS THE GIVEN YIELD WHERE EVERY OTHER           
060700*  PARAGRAPH EXPECTS TO FIND IT, ON BONDOUT-YIELD-TO-MATURITY,            
060800*  SO I0001/J0001/K0001/N0001 DOWNSTREAM NEVER HAVE TO CARE               
060900*  WHETHER THE YIELD CAME FROM THE FEED OR FROM H0001.                    
061000     MOVE BONDIN-VALUE-AMOUNT TO BONDOUT-YIELD-TO-MATURITY.               
061100     COMPUTE WS-COUPON-AMT ROUNDED =                                      
061200        BONDIN-FACE-VALUE * BONDIN-COUPON-RATE /                          
061300        BONDIN-COUPON-FREQ.                                               
061400     COMPUTE WS-PERIODIC-RATE ROUNDED =                                   
061500        BONDOUT-YIELD-TO-MATURITY / BONDIN-COUPON-FREQ.                   
061600     COMPUTE WS-DISCOUNT-FACTOR ROUNDED =                                 
061700        1 / ((1 + WS-PERIODIC-RATE) ** WS-N-PERIODS).                     
061800*  PV OF THE COUPON ANNUITY PLUS PV OF THE FACE VALUE REPAID AT           
061900*  MATURITY -- THE STANDARD BOND-PRICING DCF FORMULA.                     
062000     COMPUTE BONDOUT-PRICE ROUNDED =                                      
062100        (WS-COUPON-AMT * (1 - WS-DISCOUNT-FACTOR) /                       
062200         WS-PERIODIC-RATE) +                                              
062300        (BONDIN-FACE-VALUE * WS-DISCOUNT-FACTOR).                         
062400                                                                          
062500 G0001-EX.                                                                
062600     EXIT.                                                                
062700*----------------------------------------------------------------*        
062800 H0001-COMPUTE-YTM-FROM-PRICE.                                            
062900*----------------------------------------------------------------*        
063000*  RULE YTM-SOLVE - YTM FROM PRICE, NEWTON-RAPHSON. PDW 1996 -            
063100*  CAPPED AT 1000 ITERATIONS, SEE THE 1996-05-30 CHANGE LOG NOTE.         
063200*  ONLY RUN WHEN THE INPUT RECORD IS BONDIN-TYPE-IS-PRICE, I.E.           
063300*  THE FEED GAVE US THE PRICE IN BONDIN-VALUE-AMOUNT AND WANTS            
063400*  THE YIELD BACK.  WS-YTM-PERIODIC STARTS AT THE COUPON RATE AS          
063500*  FIRST GUESS AND H0002 WALKS IT TOWARD THE RATE THAT PRICES THE         
063600*  CASH FLOWS BACK TO BONDOUT-PRICE.  IF IT HAS NOT SETTLED INSIDE        
063700*  1000 PASSES THE RECORD IS FLIPPED TO ERROR BELOW -- SEE THE            
063800*  YTM-NOCNVG TAG.                                                        
063900     MOVE BONDIN-VALUE-AMOUNT TO BONDOUT-PRICE.                           
064000     COMPUTE WS-COUPON-AMT ROUNDED =                                      
064100        BONDIN-FACE-VALUE * BONDIN-COUPON-RATE /                          
064200        BONDIN-COUPON-FREQ.                                               
064300     COMPUTE WS-YTM-PERIODIC ROUNDED =                                    
064400        BONDIN-COUPON-RATE / BONDIN-COUPON-FREQ.                          
064500     MOVE 'N' TO WS-YTM-CONVERGED-SW.                                     
064600                                                                          
064700     PERFORM H0002-YTM-ITERATION THRU H0002-EX                            
064800        VARYING WS-YTM-ITER-CNT FROM 1 BY 1                               
064900        UNTIL WS-YTM-ITER-CNT > 1000 OR WS-YTM-CONVERGED.                 
065000                                                                          
065100     IF WS-YTM-CONVERGED                                                  
065200        COMPUTE BONDOUT-YIELD-TO-MATURITY ROUNDED =                       
065300           WS-YTM-PERIODIC * BONDIN-COUPON-FREQ                           
065400     ELSE                                                                 
065500        MOVE 'N' TO WS-VALID-SW                                           
065600        MOVE 'YTM-NOCNVG' TO WS-ERR-RULE-TAG                              
065700        MOVE 'YTM DID NOT CONVERGE' TO WS-ERR-TEXT                        
065800     END-IF.                                                              
065900                                                                          
066000 H0001-EX.                                                                
066100     EXIT.                                                                
066200*----------------------------------------------------------------*        
066300 H0002-YTM-ITERATION.                                                     
066400*----------------------------------------------------------------*        
066500*  ONE NEWTON-RAPHSON PASS.  H0003 BELOW SUMS THE PV OF EVERY             
066600*  COUPON AT THE CURRENT GUESS INTO WS-PRICE-CALC AND ACCUMULATES         
066700*  THE FIRST DERIVATIVE OF PRICE WITH RESPECT TO YIELD INTO               
066800*  WS-YTM-DERIV; THIS PARAGRAPH THEN ADDS IN THE FACE-VALUE LEG,          
066900*  TAKES THE NEWTON STEP (PRICE ERROR OVER DERIVATIVE) AND CHECKS         
067000*  WHETHER THE STEP HAS SHRUNK BELOW THE 0.000001 CONVERGENCE             
067100*  TOLERANCE.                                                             
067200     MOVE ZERO TO WS-PRICE-CALC.                                          
067300     MOVE ZERO TO WS-YTM-DERIV.                                           
067400                                                                          
067500     PERFORM H0003-YTM-CASHFLOW-SUM THRU H0003-EX                         
067600        VARYING WS-PERIOD-SUB FROM 1 BY 1                                 
067700        UNTIL WS-PERIOD-SUB > WS-N-PERIODS.                               
067800                                                                          
067900*  FACE VALUE LEG AT MATURITY, ADDED ONCE AFTER THE COUPON LOOP.          
068000     COMPUTE WS-DISC-TERM ROUNDED =                                       
068100        1 / ((1 + WS-YTM-PERIODIC) ** WS-N-PERIODS).                      
068200     ADD (BONDIN-FACE-VALUE * WS-DISC-TERM) TO WS-PRICE-CALC.             
068300     COMPUTE WS-YTM-DERIV ROUNDED = WS-YTM-DERIV -                        
068400        (WS-N-PERIODS * BONDIN-FACE-VALUE * WS-DISC-TERM /                
068500         (1 + WS-YTM-PERIODIC)).                                          
068600                                                                          
068700     COMPUTE WS-YTM-STEP ROUNDED =                                        
068800        (BONDOUT-PRICE - WS-PRICE-CALC) / WS-YTM-DERIV.                   
068900     ADD WS-YTM-STEP TO WS-YTM-PERIODIC.                                  
069000                                                                          
069100*  WS-YTM-STEP-ABS IS THE STEP SIZE WITHOUT REGARD TO SIGN -- NO          
069200*  INTRINSIC ABS FUNCTION IN THIS SHOP'S COBOL, SO IT IS AN               
069300*  IF/ELSE LIKE EVERY OTHER ABSOLUTE-VALUE CHECK IN THE SYSTEM.           
069400     IF WS-YTM-STEP < ZERO                                                
069500        COMPUTE WS-YTM-STEP-ABS = WS-YTM-STEP * -1                        
069600     ELSE                                                                 
069700        MOVE WS-YTM-STEP TO WS-YTM-STEP-ABS                               
069800     END-IF.                                                              
069900                                                                          
070000     IF WS-YTM-STEP-ABS < 0.000001                                        
070100        MOVE 'Y' TO WS-YTM-CONVERGED-SW                                   
070200     END-IF.                                                              
070300                                                                          
070400 H0002-EX.                                                                
070500     EXIT.                                                                
070600*----------------------------------------------------------------*        
070700 H0003-YTM-CASHFLOW-SUM.                                                  
070800*----------------------------------------------------------------*        
070900*  PV OF ONE COUPON AT WS-PERIOD-SUB PERIODS OUT, ADDED INTO              
071000*  WS-PRICE-CALC, WITH ITS CONTRIBUTION TO THE PRICE/YIELD                
071100*  DERIVATIVE ADDED INTO WS-YTM-DERIV IN THE SAME PASS.                   
071200     COMPUTE WS-DISC-TERM ROUNDED =                                       
071300        1 / ((1 + WS-YTM-PERIODIC) ** WS-PERIOD-SUB).                     
071400     ADD (WS-COUPON-AMT * WS-DISC-TERM) TO WS-PRICE-CALC.                 
071500     COMPUTE WS-YTM-DERIV ROUNDED = WS-YTM-DERIV -                        
071600        (WS-PERIOD-SUB * WS-COUPON-AMT * WS-DISC-TERM /                   
071700         (1 + WS-YTM-PERIODIC)).                                          
071800                                                                          
071900 H0003-EX.                                                                
072000     EXIT.                                                                
072100*----------------------------------------------------------------*        
072200 I0001-COMPUTE-MAC-DURATION.                                              
072300*----------------------------------------------------------------*        
072400*  RULE MAC-DUR - MACAULAY DURATION IN YEARS.  WS-N-PERIODS-YR IS         
072500*  THE TOTAL NUMBER OF COUPON PERIODS OVER THE BOND'S LIFE (NOT TO        
072600*  BE CONFUSED WITH WS-N-PERIODS FROM S0001, WHICH IS PERIODS FROM        
072700*  SETTLEMENT); I0002 BELOW ACCUMULATES THE TIME-WEIGHTED PV OF           
072800*  EACH COUPON INTO WS-WEIGHTED-SUM AND THE PLAIN PV INTO                 
072900*  WS-PV-SUM, AND THIS PARAGRAPH ADDS IN THE FACE-VALUE LEG AT            
073000*  MATURITY BEFORE DIVIDING THE TWO SUMS.                                 
073100     COMPUTE WS-N-PERIODS-YR =                                            
073200        BONDIN-COUPON-FREQ * WS-YEARS-BETWEEN.                            
073300     MOVE ZERO TO WS-WEIGHTED-SUM.                                        
073400     MOVE ZERO TO WS-PV-SUM.                                              
073500                                                                          
073600     PERFORM I0002-MAC-DUR-PERIOD THRU I0002-EX                           
073700        VARYING WS-PERIOD-SUB FROM 1 BY 1                                 
073800        UNTIL WS-PERIOD-SUB > WS-N-PERIODS-YR.                            
073900                                                                          
074000*  FACE VALUE LEG AT PERIOD N.                                            
074100     COMPUTE WS-DISC-TERM ROUNDED =                                       
074200        (1 + (BONDOUT-YIELD-TO-MATURITY / BONDIN-COUPON-FREQ)) **         
074300        WS-N-PERIODS-YR.                                                  
074400     COMPUTE WS-WEIGHTED-SUM ROUNDED = WS-WEIGHTED-SUM +                  
074500        ((WS-N-PERIODS-YR / BONDIN-COUPON-FREQ) *                         
074600         BONDIN-FACE-VALUE / WS-DISC-TERM).                               
074700     COMPUTE WS-PV-SUM ROUNDED = WS-PV-SUM +                              
074800        (BONDIN-FACE-VALUE / WS-DISC-TERM).                               
074900                                                                          
075000     COMPUTE BONDOUT-MACAULAY-DURATION ROUNDED =                          
075100        WS-WEIGHTED-SUM / WS-PV-SUM.                                      
075200                                                                          
075300 I0001-EX.                                                                
075400     EXIT.                                                                
075500*----------------------------------------------------------------*        
075600 I0002-MAC-DUR-PERIOD.                                                    
075700*----------------------------------------------------------------*        
075800*  ONE COUPON'S TIME-WEIGHTED PV (WS-WEIGHTED-SUM) AND PLAIN PV           
075900*  (WS-PV-SUM) AT WS-PERIOD-SUB PERIODS OUT.  SAME DISCOUNT-TERM          
076000*  SHAPE AS K0002 BELOW, ONE PERIOD FARTHER FORWARD THAN                  
076100*  CONVEXITY'S BECAUSE DURATION HAS NO +2 OFFSET TO APPLY.                
076200     COMPUTE WS-DISC-TERM ROUNDED =                                       
076300        (1 + (BONDOUT-YIELD-TO-MATURITY / BONDIN-COUPON-FREQ)) **         
076400        WS-PERIOD-SUB.                                                    
076500     COMPUTE WS-WEIGHTED-SUM ROUNDED = WS-WEIGHTED-SUM +                  
076600        ((WS-PERIOD-SUB / BONDIN-COUPON-FREQ) * WS-COUPON-AMT /           
076700         WS-DISC-TERM).                                                   
076800     COMPUTE WS-PV-SUM ROUNDED = WS-PV-SUM +                              
076900        (WS-COUPON-AMT / WS-DISC-TERM).                                   
077000                                                                          
077100 I0002-EX.                                                                
077200     EXIT.                                                                
077300*----------------------------------------------------------------*        
077400 J0001-COMPUTE-MOD-DURATION.                                              
077500*----------------------------------------------------------------*        
077600*  RULE MOD-DUR - MODIFIED DURATION FROM MACAULAY DURATION.  ONE          
077700*  COMPUTE, NO LOOP -- MODIFIED DURATION IS JUST MACAULAY DURATION        
077800*  DISCOUNTED BY ONE PERIOD'S YIELD, SO IT HAS TO RUN AFTER I0001         
077900*  HAS ALREADY SETTLED BONDOUT-MACAULAY-DURATION.                         
078000     COMPUTE BONDOUT-MODIFIED-DURATION ROUNDED =                          
078100        BONDOUT-MACAULAY-DURATION /                                       
078200        (1 + (BONDOUT-YIELD-TO-MATURITY / BONDIN-COUPON-FREQ)).           
078300                                                                          
078400 J0001-EX.                                                                
078500     EXIT.                                                                
078600*----------------------------------------------------------------*        
078700 K0001-COMPUTE-CONVEXITY.                                                 
078800*----------------------------------------------------------------*        
078900*  RULE CONVEXITY.  K0002 BELOW ACCUMULATES THE SECOND-DERIVATIVE         
079000*  WEIGHTED SUM OVER THE COUPON PERIODS INTO WS-CONVEXITY-SUM;            
079100*  THIS PARAGRAPH SCALES IT BY THE COUPON AMOUNT AND PRICE, ADDS          
079200*  IN THE FACE-VALUE LEG AT MATURITY (TWO PERIODS FURTHER OUT THAN        
079300*  DURATION'S FACE-VALUE LEG, HENCE THE +2 BELOW), AND DIVIDES BY         
079400*  COUPON-FREQ SQUARED TO ANNUALIZE.                                      
079500     MOVE ZERO TO WS-CONVEXITY-SUM.                                       
079600     PERFORM K0002-CONVEXITY-PERIOD THRU K0002-EX                         
079700        VARYING WS-PERIOD-SUB FROM 1 BY 1                                 
079800        UNTIL WS-PERIOD-SUB > WS-N-PERIODS-YR.                            
079900                                                                          
080000     COMPUTE WS-CONVEXITY-WORK ROUNDED =                                  
080100        WS-CONVEXITY-SUM * (WS-COUPON-AMT / BONDOUT-PRICE).               
080200                                                                          
080300*  FACE VALUE LEG.                                                        
080400     COMPUTE WS-DISC-TERM ROUNDED =                                       
080500        (1 + (BONDOUT-YIELD-TO-MATURITY / BONDIN-COUPON-FREQ)) **         
080600        (WS-N-PERIODS-YR + 2).                                            
080700     COMPUTE WS-CONVEXITY-WORK ROUNDED = WS-CONVEXITY-WORK +              
080800        (((WS-N-PERIODS-YR * (WS-N-PERIODS-YR + 1)) /                     
080900          WS-DISC-TERM) * (BONDIN-FACE-VALUE / BONDOUT-PRICE)).           
081000                                                                          
081100     COMPUTE BONDOUT-CONVEXITY ROUNDED =                                  
081200        WS-CONVEXITY-WORK / (BONDIN-COUPON-FREQ ** 2).                    
081300                                                                          
081400 K0001-EX.                                                                
081500     EXIT.                                                                
081600*----------------------------------------------------------------*        
081700 K0002-CONVEXITY-PERIOD.                                                  
081800*----------------------------------------------------------------*        
081900*  ONE COUPON'S CONTRIBUTION TO THE CONVEXITY SUM AT                      
082000*  WS-PERIOD-SUB PERIODS OUT -- SAME +2 OFFSET REASONING AS THE           
082100*  FACE-VALUE LEG ABOVE IN K0001, APPLIED PER PERIOD HERE.                
082200     COMPUTE WS-DISC-TERM ROUNDED =                                       
082300        (1 + (BONDOUT-YIELD-TO-MATURITY / BONDIN-COUPON-FREQ)) **         
082400        (WS-PERIOD-SUB + 2).                                              
082500     COMPUTE WS-CONVEXITY-SUM ROUNDED = WS-CONVEXITY-SUM +                
082600        ((WS-PERIOD-SUB * (WS-PERIOD-SUB + 1)) / WS-DISC-TERM).           
082700                                                                          
082800 K0002-EX.                                                                
082900     EXIT.                                                                
083000*----------------------------------------------------------------*        
083100 L0001-CLASSIFY-TENOR.                                                    
083200*----------------------------------------------------------------*        
083300*  RULE TENOR-BUCKET.  BUCKETS ON WS-YEARS-FRACTIONAL (SET BY             
083400*  S0001 BELOW) AGAINST THE DESK'S STANDARD TREASURY TENOR LINE --        
083500*  1MO/3MO/6MO/1YR/2YR/3YR/5YR/10YR/20YR/30YR, SAME TEN BUCKETS           
083600*  BMRKYLD-TBL CARRIES IN BNDBTBL.                                        
083700     EVALUATE TRUE                                                        
083800        WHEN WS-YEARS-FRACTIONAL <= 0.1667                                
083900           MOVE '1MONTH  ' TO BONDOUT-TENOR-CODE                          
084000        WHEN WS-YEARS-FRACTIONAL <= 0.375                                 
084100           MOVE '3MONTH  ' TO BONDOUT-TENOR-CODE                          
084200        WHEN WS-YEARS-FRACTIONAL <= 0.75                                  
084300           MOVE '6MONTH  ' TO BONDOUT-TENOR-CODE                          
084400        WHEN WS-YEARS-FRACTIONAL <= 1.5                                   
084500           MOVE '1YEAR   ' TO BONDOUT-TENOR-CODE                          
084600        WHEN WS-YEARS-FRACTIONAL <= 2.5                                   
084700           MOVE '2YEAR   ' TO BONDOUT-TENOR-CODE                          
084800        WHEN WS-YEARS-FRACTIONAL <= 4                                     
084900           MOVE '3YEAR   ' TO BONDOUT-TENOR-CODE                          
085000        WHEN WS-YEARS-FRACTIONAL <= 7.5                                   
085100           MOVE '5YEAR   ' TO BONDOUT-TENOR-CODE                          
085200*  NOTE - THE NEXT TWO THRESHOLDS ARE LITERAL YEARS (180/300), NOT        
085300*  YEARS*12 AS THE 10YEAR/20YEAR BUCKET NAMES WOULD SUGGEST. THIS         
085400*  MATCHES THE DESK CALCULATOR'S ORIGINAL 15*12/25*12 LITERALS,           
085500*  WHICH READ AS A YEARS-VS-MONTHS SLIP THAT WAS NEVER CAUGHT.            
085600*  LEFT AS-IS - DO NOT "FIX" WITHOUT A REQ FROM THE DESK.                 
085700        WHEN WS-YEARS-FRACTIONAL <= 180                                   
085800           MOVE '10YEAR  ' TO BONDOUT-TENOR-CODE                          
085900        WHEN WS-YEARS-FRACTIONAL <= 300                                   
086000           MOVE '20YEAR  ' TO BONDOUT-TENOR-CODE                          
086100        WHEN OTHER                                                        
086200           MOVE '30YEAR  ' TO BONDOUT-TENOR-CODE                          
086300     END-EVALUATE.                                                        
086400                                                                          
086500 L0001-EX.                                                                
086600     EXIT.                                                                
086700*----------------------------------------------------------------*        
086800 M0001-LOOKUP-BMRK-YIELD.                                                 
086900*----------------------------------------------------------------*        
087000*  SCANS THE IN-MEMORY BMRKYLD-TBL (LOADED ONCE BY C0001/C0002 AT         
087100*  JOB START) FOR THE ENTRY MATCHING THIS BOND'S TENOR BUCKET.            
087200*  BMRKYLD-TBL-IDX IS REUSED HERE AS THE PERFORM VARYING SUBSCRIPT        
087300*  -- IT IS A PLAIN COMP ITEM, NOT AN INDEXED-BY, SO IT IS JUST           
087400*  ANOTHER WORKING-STORAGE FIELD AS FAR AS THIS PERFORM IS                
087500*  CONCERNED.                                                             
087600     MOVE 'N'  TO WS-BMRK-FOUND-SW.                                       
087700     MOVE ZERO TO BONDOUT-TREASURY-YIELD.                                 
087800                                                                          
087900     PERFORM M0002-SCAN-BMRK-TABLE THRU M0002-EX                          
088000        VARYING BMRKYLD-TBL-IDX FROM 1 BY 1                               
088100        UNTIL BMRKYLD-TBL-IDX > BMRKYLD-TBL-LOAD-CNT                      
088200           OR WS-BMRK-FOUND.                                              
088300                                                                          
088400 M0001-EX.                                                                
088500     EXIT.                                                                
088600*----------------------------------------------------------------*        
088700 M0002-SCAN-BMRK-TABLE.                                                   
088800*----------------------------------------------------------------*        
088900*  ONE TABLE SLOT COMPARED AGAINST THE TENOR CODE L0001 JUST SET.         
089000*  THE PERFORM VARYING IN M0001 ABOVE STOPS AS SOON AS WS-BMRK-           
089100*  FOUND GOES TO TRUE, SO THIS PARAGRAPH ONLY EVER SETS THE               
089200*  OUTPUT FIELDS ONCE PER BOND.                                           
089300     IF BONDOUT-TENOR-CODE =                                              
089400           BMRKYLD-TBL-TENOR-CODE(BMRKYLD-TBL-IDX)                        
089500        MOVE BMRKYLD-TBL-YIELD(BMRKYLD-TBL-IDX) TO                        
089600           BONDOUT-TREASURY-YIELD                                         
089700        MOVE 'Y' TO WS-BMRK-FOUND-SW                                      
089800     END-IF.                                                              
089900                                                                          
090000 M0002-EX.                                                                
090100     EXIT.                                                                
090200*----------------------------------------------------------------*        
090300 N0001-COMPUTE-SPREAD-BPS.                                                
090400*----------------------------------------------------------------*        
090500*  RULE SPREAD-BPS.  BONDOUT-TREASURY-YIELD STAYS ZERO WHEN M0001         
090600*  NEVER FOUND A MATCHING TENOR BUCKET (SHOULD NOT HAPPEN WITH A          
090700*  COMPLETE 10-BUCKET BENCHMARK FEED, BUT THE SPREAD COMES OUT AS         
090800*  THE FULL YTM IN BASIS POINTS RATHER THAN BLOWING UP IF IT EVER         
090900*  DOES).                                                                 
091000     COMPUTE BONDOUT-SPREAD-BPS ROUNDED =                                 
091100        (BONDOUT-YIELD-TO-MATURITY - BONDOUT-TREASURY-YIELD)              
091200           * 10000.                                                       
091300                                                                          
091400 N0001-EX.                                                                
091500     EXIT.                                                                
091600*----------------------------------------------------------------*        
091700 O0001-WRITE-BOND-RESULT.                                                 
091800*----------------------------------------------------------------*        
091900*  GOOD RECORD PATH.  STATUS-CODE WAS ALREADY PRESET TO O IN              
092000*  E0001, RESET HERE AGAIN IN CASE A LATER MAINTAINER EVER CALLS          
092100*  THIS PARAGRAPH FROM SOMEWHERE ELSE.  A WRITE FAILURE HERE IS           
092200*  FATAL, NOT JUST A BAD-RECORD COUNT -- A BROKEN OUTPUT FILE MID-        
092300*  RUN MEANS EVERY RECORD BEHIND IT IS ALSO SUSPECT.                      
092400     MOVE 'O'    TO BONDOUT-STATUS-CODE.                                  
092500     MOVE SPACES TO BONDOUT-ERROR-MESSAGE.                                
092600     WRITE BONDOUT-BOND-RESULT-RECORD.                                    
092700     IF WS-BONDOUT-STATUS NOT EQUAL ZEROES                                
092800        MOVE 'ERROR WRITING FILE BOND-RSLT-FILE' TO WS-ERR-MSG            
092900        MOVE WS-BONDOUT-STATUS       TO WS-ERR-CDE                        
093000        MOVE 'O0001-WRITE-BOND-RESULT' TO WS-ERR-PROC                     
093100        PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                        
093200     ELSE                                                                 
093300        ADD 1 TO WS-WRITE-RECORD                                          
093400     END-IF.                                                              
093500                                                                          
093600 O0001-EX.                                                                
093700     EXIT.                                                                
093800*----------------------------------------------------------------*        
093900 P0001-WRITE-ERROR-RESULT.                                                
094000*----------------------------------------------------------------*        
094100*  BAD RECORD PATH -- ONLY REACHED WHEN F0001 SET WS-RECORD-              
094200*  INVALID OR H0001 NEVER CONVERGED.  WS-ERR-MSG CARRIES THE              
094300*  RULE TAG AND TEXT F0001/H0001 MOVED INTO WS-ERR-RULE-TAG/              
094400*  WS-ERR-TEXT, WHICH LAND ON BONDOUT-ERROR-MESSAGE IN ONE MOVE           
094500*  SINCE WS-ERR-MSG REDEFINES THE SAME 40 BYTES -- SEE THE REQ            
094600*  6119 NOTE UP IN WORKING-STORAGE.                                       
094700     MOVE 'E'        TO BONDOUT-STATUS-CODE.                              
094800     MOVE WS-ERR-MSG TO BONDOUT-ERROR-MESSAGE.                            
094900     WRITE BONDOUT-BOND-RESULT-RECORD.                                    
095000     IF WS-BONDOUT-STATUS NOT EQUAL ZEROES                                
095100        MOVE 'ERROR WRITING FILE BOND-RSLT-FILE' TO WS-ERR-MSG            
095200        MOVE WS-BONDOUT-STATUS       TO WS-ERR-CDE                        
095300        MOVE 'P0001-WRITE-ERROR-RESULT' TO WS-ERR-PROC                    
095400        PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                        
095500     ELSE                                                                 
095600        ADD 1 TO WS-WRITE-RECORD                                          
095700     END-IF.                                                              
095800                                                                          
095900 P0001-EX.                                                                
096000     EXIT.                                                                
096100*----------------------------------------------------------------*        
096200 Q0001-ACCUMULATE-TOTALS.                                                 
096300*----------------------------------------------------------------*        
096400*  RUNS ONCE PER BOND, REGARDLESS OF O0001/P0001 PATH, AND FEEDS          
096500*  THE WS-RUN-TOTALS GROUP THAT R0001 BELOW PRINTS ON THE SUMMARY         
096600*  REPORT.  ERROR RECORDS ONLY BUMP THE ERROR COUNT -- THEY HAVE          
096700*  NO PRICE OR SPREAD TO ROLL INTO THE TOTALS.                            
096800     IF BONDOUT-STATUS-OK                                                 
096900        ADD 1 TO WS-TOT-OK                                                
097000        ADD BONDOUT-PRICE TO WS-TOT-PRICE                                 
097100        ADD BONDOUT-SPREAD-BPS TO WS-TOT-SPREAD-BPS                       
097200     ELSE                                                                 
097300        ADD 1 TO WS-TOT-ERROR                                             
097400     END-IF.                                                              
097500                                                                          
097600 Q0001-EX.                                                                
097700     EXIT.                                                                
097800*----------------------------------------------------------------*        
097900 R0001-WRITE-SUMMARY-REPORT.                                              
098000*----------------------------------------------------------------*        
098100*  SEVEN LINES, ONE BLOCK, ONCE PER RUN -- NO PER-BOND DETAIL ON          
098200*  THIS REPORT AND NO CONTROL BREAKS, SEE THE BNDRPT COPYBOOK             
098300*  BANNER.  EACH LINE IS BUILT IN ITS OWN RPT-xxx-LINE GROUP IN           
098400*  WORKING-STORAGE THEN WRITTEN FROM INTO THE FLAT 80-BYTE FD             
098500*  RECORD.  THE TITLE LINE BELOW IS THE ONLY ONE ADVANCED TO THE          
098600*  TOP OF A NEW FORM -- C01/TOP-OF-FORM IS THE SAME CHANNEL               
098700*  MNEMONIC SPECIAL-NAMES DEFINES ABOVE, WIRED IN HERE SO THE             
098800*  REPORT ALWAYS STARTS ON PAGE 1 OF THE PRINT FILE EVEN IF SUMM-         
098900*  RPT-FILE IS APPENDED TO OTHER OUTPUT DOWNSTREAM. TLR 2006,             
099000*  REQ 6455.                                                              
099100     WRITE RPT-REPORT-LINE FROM RPT-TITLE-LINE                            
099200        AFTER ADVANCING C01.                                              
099300     PERFORM R0002-CHECK-RPT-STATUS THRU R0002-EX.                        
099400                                                                          
099500     MOVE WS-CURRENT-CCYYMMDD TO RPT-RD-CCYYMMDD.                         
099600     WRITE RPT-REPORT-LINE FROM RPT-RUNDATE-LINE.                         
099700     PERFORM R0002-CHECK-RPT-STATUS THRU R0002-EX.                        
099800                                                                          
099900     MOVE WS-TOT-READ TO RPT-READ-CNT-ED.                                 
100000     WRITE RPT-REPORT-LINE FROM RPT-READ-LINE.                            
100100     PERFORM R0002-CHECK-RPT-STATUS THRU R0002-EX.                        
100200                                                                          
100300     MOVE WS-TOT-OK TO RPT-OK-CNT-ED.                                     
100400     WRITE RPT-REPORT-LINE FROM RPT-OK-LINE.                              
100500     PERFORM R0002-CHECK-RPT-STATUS THRU R0002-EX.                        
100600                                                                          
100700     MOVE WS-TOT-ERROR TO RPT-ERR-CNT-ED.                                 
100800     WRITE RPT-REPORT-LINE FROM RPT-ERR-LINE.                             
100900     PERFORM R0002-CHECK-RPT-STATUS THRU R0002-EX.                        
101000                                                                          
101100     MOVE WS-TOT-PRICE TO RPT-PRICE-ED.                                   
101200     WRITE RPT-REPORT-LINE FROM RPT-PRICE-LINE.                           
101300     PERFORM R0002-CHECK-RPT-STATUS THRU R0002-EX.                        
101400                                                                          
101500     MOVE WS-TOT-SPREAD-BPS TO RPT-SPREAD-ED.                             
101600     WRITE RPT-REPORT-LINE FROM RPT-SPREAD-LINE.                          
101700     PERFORM R0002-CHECK-RPT-STATUS THRU R0002-EX.                        
101800                                                                          
101900 R0001-EX.                                                                
102000     EXIT.                                                                
102100*----------------------------------------------------------------*        
102200 R0002-CHECK-RPT-STATUS.                                                  
102300*----------------------------------------------------------------*        
102400*  COMMON STATUS CHECK SHARED BY ALL SEVEN WRITES ABOVE -- SAME           
102500*  FATAL-ON-ANY-ERROR TREATMENT AS EVERY OTHER FILE OPERATION IN          
102600*  THIS PROGRAM.                                                          
102700     IF WS-BONDRPT-STATUS NOT EQUAL ZEROES                                
102800        MOVE 'ERROR WRITING FILE SUMM-RPT-FILE' TO WS-ERR-MSG             
102900        MOVE WS-BONDRPT-STATUS TO WS-ERR-CDE                              
103000        MOVE 'R0001-WRITE-SUMMARY-REPORT' TO WS-ERR-PROC                  
103100        PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                        
103200     END-IF.                                                              
103300                                                                          
103400 R0002-EX.                                                                
103500     EXIT.                                                                
103600*----------------------------------------------------------------*        
103700 S0001-COMPUTE-DATE-SPANS.                                                
103800*----------------------------------------------------------------*        
103900*  SETTLEMENT-TO-MATURITY MATH SHARED BY EVERY RULE DOWNSTREAM.           
104000*  WS-N-PERIODS IS COUPON PERIODS FROM SETTLEMENT, USED BY G0001/         
104100*  H0001 FOR PRICING; WS-YEARS-BETWEEN IS WHOLE YEARS, USED BY            
104200*  I0001/K0001 FOR DURATION/CONVEXITY.  THE MONTH-COUNT AND YEAR-         
104300*  COUNT EACH BACK OFF ONE WHEN THE DAY-OF-MONTH HAS NOT YET BEEN         
104400*  REACHED, SAME "HAS THE ANNIVERSARY PASSED" LOGIC A PERSON WOULD        
104500*  USE COUNTING ON A CALENDAR.                                            
104600     COMPUTE WS-MONTHS-BETWEEN =                                          
104700        ((BONDIN-MAT-CCYY - BONDIN-SETL-CCYY) * 12) +                     
104800        (BONDIN-MAT-MM - BONDIN-SETL-MM).                                 
104900     IF BONDIN-MAT-DD < BONDIN-SETL-DD                                    
105000        SUBTRACT 1 FROM WS-MONTHS-BETWEEN                                 
105100     END-IF.                                                              
105200                                                                          
105300     COMPUTE WS-PERIODS-PER-YR = 12 / BONDIN-COUPON-FREQ.                 
105400     COMPUTE WS-N-PERIODS = WS-MONTHS-BETWEEN / WS-PERIODS-PER-YR.        
105500                                                                          
105600     COMPUTE WS-YEARS-BETWEEN =                                           
105700        BONDIN-MAT-CCYY - BONDIN-SETL-CCYY.                               
105800     IF BONDIN-MAT-MM < BONDIN-SETL-MM                                    
105900        SUBTRACT 1 FROM WS-YEARS-BETWEEN                                  
106000     ELSE                                                                 
106100        IF BONDIN-MAT-MM = BONDIN-SETL-MM AND                             
106200           BONDIN-MAT-DD < BONDIN-SETL-DD                                 
106300           SUBTRACT 1 FROM WS-YEARS-BETWEEN                               
106400        END-IF                                                            
106500     END-IF.                                                              
106600                                                                          
106700*  WS-YEARS-FRACTIONAL, USED BY L0001'S TENOR-BUCKET TEST, COMES          
106800*  OUT OF THE JULIAN DAY SPAN BELOW RATHER THAN THE WHOLE-YEAR            
106900*  COUNT ABOVE -- TENOR-BUCKET NEEDS THE FRACTIONAL YEARS TO TELL         
107000*  A 5.4-YEAR BOND FROM A 5.6-YEAR ONE, WHICH THE WHOLE-YEAR FIELD        
107100*  ABOVE CANNOT DO.                                                       
107200     PERFORM S0002-DATE-TO-JULIAN THRU S0002-EX.                          
107300                                                                          
107400 S0001-EX.                                                                
107500     EXIT.                                                                
107600*----------------------------------------------------------------*        
107700 S0002-DATE-TO-JULIAN.                                                    
107800*----------------------------------------------------------------*        
107900*  CONVERTS SETTLEMENT AND MATURITY EACH TO A JULIAN DAY NUMBER           
108000*  VIA S0003, THEN SUBTRACTS TO GET WS-DAYS-BETWEEN AND DIVIDES BY        
108100*  365.25 FOR WS-YEARS-FRACTIONAL -- THE 365.25 DIVISOR ABSORBS           
108200*  LEAP YEARS ON AVERAGE RATHER THAN COUNTING THEM EXACTLY, WHICH         
108300*  IS ALL TENOR-BUCKET'S COARSE THRESHOLDS NEED.                          
108400     MOVE BONDIN-SETL-CCYY TO WS-JUL-CCYY.                                
108500     MOVE BONDIN-SETL-MM   TO WS-JUL-MM.                                  
108600     MOVE BONDIN-SETL-DD   TO WS-JUL-DD.                                  
108700     PERFORM S0003-JULIAN-CALC THRU S0003-EX.                             
108800     MOVE WS-JUL-RESULT TO WS-JULIAN-SETL.                                
108900                                                                          
109000     MOVE BONDIN-MAT-CCYY TO WS-JUL-CCYY.                                 
109100     MOVE BONDIN-MAT-MM   TO WS-JUL-MM.                                   
109200     MOVE BONDIN-MAT-DD   TO WS-JUL-DD.                                   
109300     PERFORM S0003-JULIAN-CALC THRU S0003-EX.                             
109400     MOVE WS-JUL-RESULT TO WS-JULIAN-MAT.                                 
109500                                                                          
109600     COMPUTE WS-DAYS-BETWEEN = WS-JULIAN-MAT - WS-JULIAN-SETL.            
109700     COMPUTE WS-YEARS-FRACTIONAL ROUNDED =                                
109800        WS-DAYS-BETWEEN / 365.25.                                         
109900                                                                          
110000 S0002-EX.                                                                
110100     EXIT.                                                                
110200*----------------------------------------------------------------*        
110300 S0003-JULIAN-CALC.                                                       
110400*----------------------------------------------------------------*        
110500*  CIVIL-TO-JULIAN DAY NUMBER, RVM'S OWN INLINE ARITHMETIC - NO           
110600*  FUNCTION INTEGER-OF-DATE ON THIS COMPILER IN 1984. EACH DIVIDE         
110700*  BELOW IS ITS OWN COMPUTE SO THE TRUNCATION HAPPENS ON THE STEP         
110800*  THE FORMULA ACTUALLY CALLS FOR.  JANUARY AND FEBRUARY ARE              
110900*  TREATED AS MONTHS 13 AND 14 OF THE PRIOR YEAR BELOW, THE USUAL         
111000*  TRICK FOR KEEPING THE LEAP-DAY TERM OUT OF THE FIRST TWO               
111100*  MONTHS' ARITHMETIC.                                                    
111200     IF WS-JUL-MM > 2                                                     
111300        MOVE WS-JUL-CCYY TO WS-JUL-ADJ-YEAR                               
111400        MOVE WS-JUL-MM   TO WS-JUL-ADJ-MONTH                              
111500     ELSE                                                                 
111600        COMPUTE WS-JUL-ADJ-YEAR = WS-JUL-CCYY - 1                         
111700        COMPUTE WS-JUL-ADJ-MONTH = WS-JUL-MM + 12                         
111800     END-IF.                                                              
111900                                                                          
112000     COMPUTE WS-JUL-TERM-A = WS-JUL-ADJ-YEAR / 4.                         
112100     COMPUTE WS-JUL-TERM-B = WS-JUL-ADJ-YEAR / 100.                       
112200     COMPUTE WS-JUL-TERM-C = WS-JUL-ADJ-YEAR / 400.                       
112300     COMPUTE WS-JUL-TERM-D = (306 * (WS-JUL-ADJ-MONTH + 1)) / 10.         
112400                                                                          
112500     COMPUTE WS-JUL-RESULT =                                              
112600        (365 * WS-JUL-ADJ-YEAR) + WS-JUL-TERM-A - WS-JUL-TERM-B +         
112700        WS-JUL-TERM-C + WS-JUL-TERM-D + WS-JUL-DD - 428.                  
112800                                                                          
112900 S0003-EX.                                                                
113000     EXIT.                                                                
113100*----------------------------------------------------------------*        
113200 Y0001-ERR-HANDLING.                                                      
113300*----------------------------------------------------------------*        
113400*  COMMON FATAL-ERROR EXIT FOR EVERY OPEN/READ/WRITE/CLOSE CHECK          
113500*  IN THE PROGRAM.  WS-ERR-MSG/WS-ERR-CDE/WS-ERR-PROC ARE SET BY          
113600*  THE CALLING PARAGRAPH BEFORE THE PERFORM; THIS PARAGRAPH JUST          
113700*  BUMPS THE FATAL COUNT, DISPLAYS THE THREE FIELDS FOR THE               
113800*  OPERATOR, CLOSES WHATEVER FILES DID OPEN, AND FALLS OUT TO             
113900*  WHOEVER PERFORMED IT -- A0001 OR Z0001 ITSELF THEN RUNS STOP           
114000*  RUN ON THE WAY BACK OUT.                                               
114100     ADD 1 TO WS-FATAL-ERR-CNT.                                           
114200     DISPLAY '********************************'.                          
114300     DISPLAY '  ERROR HANDLING REPORT '.                                  
114400     DISPLAY '********************************'.                          
114500     DISPLAY '  ' WS-ERR-MSG.                                             
114600     DISPLAY '  ' WS-ERR-CDE.                                             
114700     DISPLAY '  ' WS-ERR-PROC.                                            
114800     DISPLAY '********************************'.                          
114900                                                                          
115000     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.                             
115100                                                                          
115200 Y0001-EXIT.                                                              
115300     EXIT.                                                                
115400*----------------------------------------------------------------*        
115500 Z0001-CLOSE-FILES.                                                       
115600*----------------------------------------------------------------*        
115700*  CLOSES ALL FOUR FILES ON THE NORMAL END-OF-JOB PATH OUT OF             
115800*  A0001, AND ALSO ON THE WAY OUT OF Y0001 WHEN A FATAL ERROR CUT         
115900*  THE RUN SHORT -- WHICHEVER FILES NEVER GOT OPENED SIMPLY FAIL          
116000*  THEIR OWN CLOSE CHECK AND FALL INTO Y0001-ERR-HANDLING AGAIN,          
116100*  SAME AS ANY OTHER FILE ERROR.  STOP RUN AT THE BOTTOM ONLY             
116200*  FIRES ONCE ALL FOUR CLOSES HAVE BEEN ATTEMPTED, NOT ON THE             
116300*  FIRST ONE TO SUCCEED.                                                  
116400     CLOSE BOND-INPUT-FILE.                                               
116500     IF WS-BONDIN-STATUS NOT EQUAL ZEROES                                 
116600        MOVE 'ERROR CLOSING FILE BOND-INPUT-FILE' TO WS-ERR-MSG           
116700        MOVE WS-BONDIN-STATUS   TO WS-ERR-CDE                             
116800        MOVE 'Z0001-CLOSE-FILES' TO WS-ERR-PROC                           
116900        PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                        
117000     END-IF.                                                              
117100*  BOND-INPUT-FILE CLOSED FIRST, MATCHING THE OPEN ORDER IN               
117200*  B0001 ABOVE.                                                           
117300     CLOSE BMRK-YIELD-FILE.                                               
117400     IF WS-BMRKYLD-STATUS NOT EQUAL ZEROES                                
117500        MOVE 'ERROR CLOSING FILE BMRK-YIELD-FILE' TO WS-ERR-MSG           
117600        MOVE WS-BMRKYLD-STATUS  TO WS-ERR-CDE                             
117700        MOVE 'Z0001-CLOSE-FILES' TO WS-ERR-PROC                           
117800        PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                        
117900     END-IF.                                                              
118000*  OUTPUT FILES CLOSE AFTER BOTH INPUT FILES -- NOTHING IS WRITTEN        
118100*  TO THEM BEYOND THIS POINT IN THE RUN.                                  
118200     CLOSE BOND-RSLT-FILE.                                                
118300     IF WS-BONDOUT-STATUS NOT EQUAL ZEROES                                
118400        MOVE 'ERROR CLOSING FILE BOND-RSLT-FILE' TO WS-ERR-MSG            
118500        MOVE WS-BONDOUT-STATUS  TO WS-ERR-CDE                             
118600        MOVE 'Z0001-CLOSE-FILES' TO WS-ERR-PROC                           
118700        PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                        
118800     END-IF.                                                              
118900*  SUMMARY REPORT CLOSES LAST, AFTER R0001 HAS ALREADY WRITTEN            
119000*  ALL SEVEN LINES.                                                       
119100     CLOSE SUMM-RPT-FILE.                                                 
119200     IF WS-BONDRPT-STATUS NOT EQUAL ZEROES                                
119300        MOVE 'ERROR CLOSING FILE SUMM-RPT-FILE' TO WS-ERR-MSG             
119400        MOVE WS-BONDRPT-STATUS  TO WS-ERR-CDE                             
119500        MOVE 'Z0001-CLOSE-FILES' TO WS-ERR-PROC                           
119600        PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT                        
119700     END-IF.                                                              
119800                                                                          
119900     STOP RUN.                                                            
120000                                                                          
120100 Z0001-EX.                                                                
120200     EXIT.                                                                
