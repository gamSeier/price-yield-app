000100****************************************************************          
000200* BNDBTBL.CPY                                                             
000300* WORKING-STORAGE -- IN-MEMORY BENCHMARK YIELD TABLE                      
000400* LOADED ONCE AT START OF RUN BY C0001-LOAD-BMRK-TABLE FROM               
000500* BENCHMARK-YIELD-FILE (COPY BNDBREC), SCANNED LINEAR (10                 
000600* ENTRIES, NO INDEX STRUCTURE NEEDED) BY M0001-LOOKUP-BMRK-YIELD          
000700* FOR EVERY BOND ON THE INPUT FILE.                                       
000800****************************************************************          
000900*  CHANGE LOG                                                             
001000*  ---------- ---- -------------------------------------------            
001100*  DATE       BY   DESCRIPTION                                            
001200*  ---------- ---- -------------------------------------------            
001300*  1984-02-14 RVM  ORIGINAL LAYOUT, 6 ENTRIES.                            
001400*  1990-03-02 DHT  WIDENED TO 10 ENTRIES -- REQ 5108.                     
001500*  1998-10-30 KPL  Y2K REVIEW -- NOTHING TO CHANGE.                       
001600*  2004-09-13 TLR  REQ 6202 -- DROPPED THE INDEXED-BY SUBSCRIPT,          
001700*                  THIS JOB NEVER USED ONE ANYWHERE ELSE. TABLE           
001800*                  IS NOW WALKED BY THE SAME PLAIN BINARY                 
001900*                  SUBSCRIPT HABIT AS THE REST OF THE PROGRAM.            
002000****************************************************************          
002100 01  BMRKYLD-BENCHMARK-TABLE.                                             
002200     05  BMRKYLD-TABLE-ENTRY OCCURS 10 TIMES.                             
002300         10  BMRKYLD-TBL-TENOR-CODE PIC X(8).                             
002400         10  BMRKYLD-TBL-YIELD      PIC 9(3)V9(6) COMP-3.                 
002500*  2 SPARE BYTES PER ENTRY, ROOM FOR A TENOR-SOURCE FLAG IF WE            
002600*  EVER CARRY MORE THAN ONE FEED FOR THE BENCHMARK TABLE. DHT.            
002700         10  FILLER                 PIC X(02).                            
002800 01  BMRKYLD-TABLE-CONTROL.                                               
002900*  PLAIN BINARY SUBSCRIPT, NOT AN INDEX-NAME -- DRIVEN BY PERFORM         
003000*  VARYING IN C0001/M0001, SAME HABIT AS WS-PERIOD-SUB IN BNDCALC.        
003100     05  BMRKYLD-TBL-IDX            PIC S9(4) COMP.                       
003200     05  BMRKYLD-TBL-LOAD-CNT       PIC S9(4) COMP.                       
003300     05  FILLER                     PIC X(02).                            
