000100****************************************************************          
000200* BNDRPT.CPY                                                              
000300* PRINT-LINE LAYOUTS -- SUMMARY-REPORT-FILE                               
000400* ONE BLOCK PER RUN, NO PER-BOND DETAIL LINES, NO CONTROL                 
000500* BREAKS -- THE INPUT HAS NO NATURAL BREAK KEY.  EACH 01 BELOW            
000600* IS BUILT IN WORKING-STORAGE THEN WRITTEN "FROM" INTO THE                
000700* 80-BYTE FD RECORD, SAME HABIT AS THE OLD CUSTOMER-INQUIRY               
000800* REPORT JOBS USED FOR THEIR TITLE/TRAILER LINES.                         
000900****************************************************************          
001000*  CHANGE LOG                                                             
001100*  ---------- ---- -------------------------------------------            
001200*  DATE       BY   DESCRIPTION                                            
001300*  ---------- ---- -------------------------------------------            
001400*  1984-02-19 RVM  ORIGINAL 5-LINE SUMMARY.                               
001500*  1987-04-08 DHT  ADDED RPT-SPREAD-LINE WHEN SPREAD-TO-BENCHMARK         
001600*                  WAS ADDED TO THE DETAIL RECORD -- REQ 4802.            
001700*  1998-10-30 KPL  Y2K -- RPT-RD-CCYYMMDD ALREADY CARRIES                 
001800*                  CENTURY. SIGNED OFF PER Y2K-114.                       
001900****************************************************************          
002000 01  RPT-TITLE-LINE.                                                      
002100     05  FILLER   PIC X(29) VALUE 'BOND ANALYTICS BATCH SUMMARY'.         
002200     05  FILLER   PIC X(51) VALUE SPACES.                                 
002300 01  RPT-RUNDATE-LINE.                                                    
002400     05  FILLER   PIC X(10) VALUE 'RUN DATE: '.                           
002500     05  RPT-RD-CCYYMMDD       PIC 9(8).                                  
002600     05  FILLER   PIC X(62) VALUE SPACES.                                 
002700 01  RPT-READ-LINE.                                                       
002800     05  FILLER   PIC X(28) VALUE                                         
002900         'RECORDS READ..............: '.                                  
003000     05  RPT-READ-CNT-ED       PIC 9(7).                                  
003100     05  FILLER   PIC X(45) VALUE SPACES.                                 
003200 01  RPT-OK-LINE.                                                         
003300     05  FILLER   PIC X(29) VALUE                                         
003400         'RECORDS OK (STATUS O)......: '.                                 
003500     05  RPT-OK-CNT-ED         PIC 9(7).                                  
003600     05  FILLER   PIC X(44) VALUE SPACES.                                 
003700 01  RPT-ERR-LINE.                                                        
003800     05  FILLER   PIC X(29) VALUE                                         
003900         'RECORDS IN ERROR (STATUS E): '.                                 
004000     05  RPT-ERR-CNT-ED        PIC 9(7).                                  
004100     05  FILLER   PIC X(44) VALUE SPACES.                                 
004200 01  RPT-PRICE-LINE.                                                      
004300     05  FILLER   PIC X(29) VALUE                                         
004400         'TOTAL PRICE (OK RECORDS)...: '.                                 
004500     05  RPT-PRICE-ED          PIC 9(12).99.                              
004600     05  FILLER   PIC X(36) VALUE SPACES.                                 
004700 01  RPT-SPREAD-LINE.                                                     
004800     05  FILLER   PIC X(29) VALUE                                         
004900         'TOTAL SPREAD BPS (OK RECS).: '.                                 
005000     05  RPT-SPREAD-ED         PIC -9(7).                                 
005100     05  FILLER   PIC X(43) VALUE SPACES.                                 
