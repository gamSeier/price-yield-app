000100****************************************************************          
000200* BNDIREC.CPY                                                             
000300* RECORD LAYOUT -- BOND INPUT RECORD (BOND-INPUT-FILE)                    
000400* ONE ENTRY PER BOND TO BE PRICED/YIELDED ON THIS RUN.  FIXED             
000500* 68-BYTE LINE-SEQUENTIAL RECORD, ONE PER LINE, READ IN FILE              
000600* ORDER -- NOT SORTED, BOND-ID IS NOT A KEY OR BREAK FIELD.               
000700****************************************************************          
000800*  CHANGE LOG                                                             
000900*  ---------- ---- -------------------------------------------            
001000*  DATE       BY   DESCRIPTION                                            
001100*  ---------- ---- -------------------------------------------            
001200*  1984-02-14 RVM  ORIGINAL LAYOUT FOR BOND CALC BATCH JOB.               
001300*  1984-06-01 RVM  ADDED COUPON-FREQ, WAS HARD-CODED SEMI-ANNUAL          
001400*                  BEFORE THE MUNI DESK PICKED THIS JOB UP.               
001500*  1986-11-19 DHT  WIDENED FACE-VALUE TO 9(9) FOR MUNI DEAL SIZES.        
001600*  1989-01-05 RVM  REQ 4471 -- VALUE-TYPE / VALUE-AMOUNT REPLACE          
001700*                  THE OLD SEPARATE PRICE-AMT/YIELD-AMT PAIR, ONE         
001800*                  FIELD DOES BOTH JOBS NOW.                              
001900*  1991-07-22 CGP  ADDED THE -X REDEFINES ON BOTH DATES SO THE            
002000*                  AGING PARAGRAPHS CAN GET AT CCYY/MM/DD.                
002100*  1998-10-30 KPL  Y2K REVIEW -- DATES ALREADY CARRY CENTURY,             
002200*                  NO CHANGE REQUIRED.  SIGNED OFF PER Y2K-114.           
002300****************************************************************          
002400 01  BONDIN-BOND-INPUT-RECORD.                                            
002500     05  BONDIN-BOND-ID              PIC X(10).                           
002600     05  BONDIN-FACE-VALUE           PIC 9(9)V99.                         
002700     05  BONDIN-COUPON-RATE          PIC 9(3)V9(6).                       
002800     05  BONDIN-MATURITY-DATE        PIC 9(8).                            
002900     05  BONDIN-MATURITY-DATE-X REDEFINES BONDIN-MATURITY-DATE.           
003000         10  BONDIN-MAT-CCYY         PIC 9(4).                            
003100         10  BONDIN-MAT-MM           PIC 9(2).                            
003200         10  BONDIN-MAT-DD           PIC 9(2).                            
003300     05  BONDIN-COUPON-FREQ          PIC 9(2).                            
003400     05  BONDIN-SETTLEMENT-DATE      PIC 9(8).                            
003500     05  BONDIN-SETL-DATE-X REDEFINES BONDIN-SETTLEMENT-DATE.             
003600         10  BONDIN-SETL-CCYY        PIC 9(4).                            
003700         10  BONDIN-SETL-MM          PIC 9(2).                            
003800         10  BONDIN-SETL-DD          PIC 9(2).                            
003900     05  BONDIN-VALUE-TYPE           PIC X(1).                            
004000         88  BONDIN-TYPE-IS-PRICE    VALUE 'P'.                           
004100         88  BONDIN-TYPE-IS-YIELD    VALUE 'Y'.                           
004200     05  BONDIN-VALUE-AMOUNT         PIC 9(9)V9(6).                       
004300*  4 SPARE BYTES CARRIED SINCE THE ORIGINAL 68-BYTE LRECL WAS             
004400*  SET UP -- NEVER ASSIGNED, LEFT ALONE ON PURPOSE. RVM 1984.             
004500     05  FILLER                  PIC X(04).                               
