000100****************************************************************          
000200* BNDOREC.CPY                                                             
000300* RECORD LAYOUT -- BOND RESULT RECORD (BOND-RESULT-FILE)                  
000400* ONE PER BOND-INPUT-RECORD PROCESSED, WRITTEN IN INPUT ORDER.            
000500* FIXED 124-BYTE LINE-SEQUENTIAL RECORD.  EVERY BYTE OF THE               
000600* 124 IS SPOKEN FOR BY THE DOWNSTREAM RECONCILIATION FEED --              
000700* NO FILLER PAD CARRIED ON THIS RECORD, SEE THE ERROR-DETAIL-X            
000800* REDEFINES BELOW FOR THE ONE SPOT WE GOT SOME ROOM BACK. RVM.            
000900****************************************************************          
001000*  CHANGE LOG                                                             
001100*  ---------- ---- -------------------------------------------            
001200*  DATE       BY   DESCRIPTION                                            
001300*  ---------- ---- -------------------------------------------            
001400*  1984-02-19 RVM  ORIGINAL LAYOUT.                                       
001500*  1987-04-08 DHT  ADDED TENOR-CODE/TREASURY-YIELD AND SPREAD-            
001600*                  BPS WHEN THE DESK STARTED ASKING FOR                   
001700*                  RELATIVE-VALUE ON THE SAME REPORT INSTEAD OF           
001800*                  A SEPARATE JOB -- REQ 4802.                            
001900*  1993-09-14 CGP  REQ 6119 -- SPLIT BONDOUT-ERROR-MESSAGE WITH           
002000*                  BONDOUT-ERROR-DETAIL-X SO RECON COULD FILTER           
002100*                  ON A RULE TAG WITHOUT PARSING FREE TEXT.               
002200*  1998-10-30 KPL  Y2K REVIEW -- NO DATE FIELDS CARRIED ON THIS           
002300*                  RECORD. SIGNED OFF PER Y2K-114.                        
002400****************************************************************          
002500 01  BONDOUT-BOND-RESULT-RECORD.                                          
002600     05  BONDOUT-BOND-ID              PIC X(10).                          
002700     05  BONDOUT-PRICE                PIC 9(9)V99.                        
002800     05  BONDOUT-YIELD-TO-MATURITY    PIC 9(3)V9(6).                      
002900     05  BONDOUT-MACAULAY-DURATION    PIC 9(3)V9(6).                      
003000     05  BONDOUT-MODIFIED-DURATION    PIC 9(3)V9(6).                      
003100     05  BONDOUT-CONVEXITY            PIC 9(5)V9(6).                      
003200     05  BONDOUT-TENOR-CODE           PIC X(8).                           
003300     05  BONDOUT-TREASURY-YIELD       PIC 9(3)V9(6).                      
003400     05  BONDOUT-SPREAD-BPS           PIC S9(7).                          
003500     05  BONDOUT-STATUS-CODE          PIC X(1).                           
003600         88  BONDOUT-STATUS-OK        VALUE 'O'.                          
003700         88  BONDOUT-STATUS-ERROR     VALUE 'E'.                          
003800     05  BONDOUT-ERROR-MESSAGE        PIC X(40).                          
003900*  REQ 6119 -- SAME 40 BYTES, VIEWED AS A SHORT RULE TAG PLUS             
004000*  THE REMAINING TEXT SO RECON CAN EVALUATE ON THE TAG ALONE,             
004100*  NO UNSTRING NEEDED.  BONDOUT-ERROR-MESSAGE IS STILL WHAT               
004200*  GETS MOVED TO/FROM BY THE VALIDATION PARAGRAPHS. CGP 1993.             
004300     05  BONDOUT-ERROR-DETAIL-X REDEFINES BONDOUT-ERROR-MESSAGE.          
004400         10  BONDOUT-ERR-RULE-TAG     PIC X(10).                          
004500         10  BONDOUT-ERR-TEXT         PIC X(30).                          
